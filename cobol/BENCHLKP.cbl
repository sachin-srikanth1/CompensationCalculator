000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BENCHLKP.
000300 AUTHOR.        R D HALVORSEN.
000400 INSTALLATION.  CORPORATE SYSTEMS - COMPENSATION UNIT.
000500 DATE-WRITTEN.  02/18/1992.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - PAYROLL DATA.
000800*****************************************************
000900*  CHANGE LOG
001000*  ---------------------------------------------
001100*  02/18/1992  RDH  ORIGINAL WRITE-UP.  REQUEST
001200*               CU-0211.  LOADS THE MARKET BENCHMARK
001300*               TABLE AND SUPPORTS A FILTERED LISTING,
001400*               AN EXACT ROLE+LEVEL+LOCATION LOOKUP,
001500*               AND A SUMMARY OF THE 50TH-PERCENTILE
001600*               COLUMNS.
001700*  10/05/1992  RDH  UPPER-CASES ROLE/LEVEL/LOCATION AT
001800*               LOAD TIME - SOME FEEDS WERE MIXED CASE
001900*               AND THE LOOKUP WAS MISSING MATCHES.
002000*               CU-0219.
002100*  06/30/1995  JKL  ADDED DISTINCT ROLE/LEVEL/LOCATION
002200*               COUNTS TO THE SUMMARY PER CU-0281.
002300*  05/14/1998  JKL  YEAR 2000 READINESS REVIEW.  TABLE
002400*               HOLDS NO DATE FIELDS.  NO CHANGE
002500*               REQUIRED.  CU-0318 (Y2K).
002600*  09/30/1999  JKL  Y2K SIGN-OFF - CONFIRMED WITH MTS.
002700*               CU-0318 (Y2K).
002800*  04/11/2001  MTS  SUMMARY AVERAGES NOW ROUND HALF-UP
002900*               TO THE NEAREST WHOLE DOLLAR INSTEAD OF
003000*               TRUNCATING.  COMPENSATION COMMITTEE
003100*               ASKED FOR THE CHANGE.  CU-0341.
003200*  12/09/2003  PNV  RAISED THE BENCHMARK TABLE LIMIT
003300*               FROM 100 TO 200 ROWS - THE LOCATION
003400*               TEAM ADDED MORE CITIES.  CU-0366.
003500*****************************************************
003600*
003700*    THIS PROGRAM LOADS THE BENCHMARK TABLE FROM
003800*    BENCHMARKS-IN, THEN OFFERS THREE OPERATIONS
003900*    AGAINST IT - A FILTERED LISTING, AN EXACT
004000*    LOOKUP, AND A SUMMARY.  WRITTEN AS ITS OWN JOB
004100*    STEP, LIKE EVERY OTHER PROGRAM IN THIS SUITE -
004200*    THIS SHOP DOES NOT SHARE CODE BETWEEN PROGRAMS.
004300*
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM
004800     CLASS VALID-FILTER-ANSWER IS 'Y' 'N'.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT BENCHMARKS-FILE ASSIGN TO "BENCHMARKS-IN"
005200         ORGANIZATION IS LINE SEQUENTIAL
005300         FILE STATUS IS FS-BENCHMARKS-FILE.
005400     SELECT REPORT-FILE ASSIGN TO "REPORT-OUT"
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS IS FS-REPORT-FILE.
005700 
005800 DATA DIVISION.
005900 FILE SECTION.
006000 FD  BENCHMARKS-FILE
006100     RECORD CONTAINS 160 CHARACTERS
006200     LABEL RECORD IS OMITTED.
006300 01  BENCHMARK-REC.
006400     05  BM-ROLE                PIC X(25).
006500     05  BM-LEVEL                PIC X(05).
006600     05  BM-LOCATION             PIC X(20).
006700     05  BM-BASE-25              PIC S9(9)V99.
006800     05  BM-BASE-50              PIC S9(9)V99.
006900     05  BM-BASE-75              PIC S9(9)V99.
007000     05  BM-EQUITY-25            PIC S9(9)V99.
007100     05  BM-EQUITY-50            PIC S9(9)V99.
007200     05  BM-EQUITY-75            PIC S9(9)V99.
007300     05  BM-TOTAL-25             PIC S9(9)V99.
007400     05  BM-TOTAL-50             PIC S9(9)V99.
007500     05  BM-TOTAL-75             PIC S9(9)V99.
007600     05  FILLER                  PIC X(11).
007700*--------------------------------------------------
007800*  KEY VIEW OF THE INCOMING RECORD - LETS A
007900*  COMPARE USE ONE COMBINED FIELD INSTEAD OF
008000*  THREE SEPARATE ONES WHEN MATCHING AGAINST THE
008100*  CRITERIA KEYED IN AT 050000.
008200*--------------------------------------------------
008300 01  BENCHMARK-REC-KEY-VIEW REDEFINES BENCHMARK-REC.
008400     05  BMK-COMBINED-KEY        PIC X(50).
008500     05  FILLER                  PIC X(110).
008600 
008700 FD  REPORT-FILE
008800     RECORD CONTAINS 132 CHARACTERS
008900     LABEL RECORD IS OMITTED.
009000 01  REPORT-LINE                 PIC X(132).
009100 
009200 WORKING-STORAGE SECTION.
009300 77  FS-BENCHMARKS-FILE          PIC 9(02) VALUE ZEROES.
009400 77  FS-REPORT-FILE              PIC 9(02) VALUE ZEROES.
009500 
009600 78  CTE-01                      VALUE 1.
009800 78  CTE-200-MAX-BENCHMARKS      VALUE 200.
009900 
010000 01  WS-CONTROL-SWITCHES.
010100     05  WS-BENCHMARKS-EOF       PIC X(01) VALUE 'N'.
010200         88  SW-BENCHMARKS-EOF       VALUE 'Y'.
010300     05  WS-LOOKUP-FOUND         PIC X(01) VALUE 'N'.
010400         88  SW-LOOKUP-FOUND         VALUE 'Y'.
010500     05  WS-FILTER-ROLE-MATCH    PIC X(01) VALUE 'Y'.
010600         88  SW-FILTER-ROLE-MATCH    VALUE 'Y'.
010700     05  WS-FILTER-LEVEL-MATCH   PIC X(01) VALUE 'Y'.
010800         88  SW-FILTER-LEVEL-MATCH   VALUE 'Y'.
010900     05  WS-FILTER-LOC-MATCH     PIC X(01) VALUE 'Y'.
011000         88  SW-FILTER-LOC-MATCH     VALUE 'Y'.
011100 
011200 01  WS-COUNTERS.
011300     05  WS-BM-COUNT             PIC 9(3) COMP VALUE ZERO.
011400     05  WS-FILTER-HIT-COUNT     PIC 9(3) COMP VALUE ZERO.
011500     05  WS-DISTINCT-ROLE-COUNT  PIC 9(3) COMP VALUE ZERO.
011600     05  WS-DISTINCT-LEVEL-COUNT PIC 9(3) COMP VALUE ZERO.
011700     05  WS-DISTINCT-LOC-COUNT   PIC 9(3) COMP VALUE ZERO.
011800 
011900*--------------------------------------------------
012000*  THE BENCHMARK TABLE, LOADED ONCE FROM
012100*  BENCHMARKS-IN.  A SEQUENTIAL TABLE, NOT A
012200*  BINARY-SEARCH TABLE - THE SOURCE FEED IS NOT
012300*  GUARANTEED SORTED BY ROLE+LEVEL+LOCATION.
012400*--------------------------------------------------
012500 01  WS-BENCHMARK-TABLE.
012600     05  WS-BM-ENTRY OCCURS 1 TO 200 TIMES
012700             DEPENDING ON WS-BM-COUNT
012800             INDEXED BY IDX-BM IDX-BM-CMP.
012900         10  WS-BM-ROLE          PIC X(25) VALUE SPACES.
013000         10  WS-BM-LEVEL         PIC X(05) VALUE SPACES.
013100         10  WS-BM-LOCATION      PIC X(20) VALUE SPACES.
013200         10  WS-BM-BASE-25       PIC S9(9)V99 VALUE ZERO.
013300         10  WS-BM-BASE-50       PIC S9(9)V99 VALUE ZERO.
013400         10  WS-BM-BASE-75       PIC S9(9)V99 VALUE ZERO.
013500         10  WS-BM-EQUITY-25     PIC S9(9)V99 VALUE ZERO.
013600         10  WS-BM-EQUITY-50     PIC S9(9)V99 VALUE ZERO.
013700         10  WS-BM-EQUITY-75     PIC S9(9)V99 VALUE ZERO.
013800         10  WS-BM-TOTAL-25      PIC S9(9)V99 VALUE ZERO.
013900         10  WS-BM-TOTAL-50      PIC S9(9)V99 VALUE ZERO.
014000         10  WS-BM-TOTAL-75      PIC S9(9)V99 VALUE ZERO.
014100 
014200*--------------------------------------------------
014300*  SAME TABLE, KEY-COMBINED VIEW - ONE FIELD PER
014400*  ROW INSTEAD OF THREE, FOR A FASTER MATCH TEST
014500*  IN THE EXACT LOOKUP.  ADAPTED FROM THE SEARCH
014600*  TABLE REDEFINES THIS SHOP USES ELSEWHERE.
014700*--------------------------------------------------
014800 01  WS-BENCHMARK-TABLE-KEY-VIEW REDEFINES
014900         WS-BENCHMARK-TABLE.
015000     05  WS-BMK-ENTRY OCCURS 1 TO 200 TIMES
015100             DEPENDING ON WS-BM-COUNT
015200             INDEXED BY IDX-BMK.
015300         10  WS-BMK-COMBINED-KEY PIC X(50).
015400         10  FILLER              PIC X(99).
015500 
015600*--------------------------------------------------
015700*  FILTER / LOOKUP CRITERIA.  BLANK MEANS NO
015800*  RESTRICTION ON THAT FIELD (FILTER ONLY - THE
015900*  EXACT LOOKUP REQUIRES ALL THREE).
016000*--------------------------------------------------
016100 01  WS-CRITERIA.
016200     05  WS-CRIT-ROLE            PIC X(25) VALUE SPACES.
016300     05  WS-CRIT-LEVEL           PIC X(05) VALUE SPACES.
016400     05  WS-CRIT-LOCATION        PIC X(20) VALUE SPACES.
016500 01  WS-CRITERIA-BROKEN REDEFINES WS-CRITERIA.
016600     05  WS-CB-ROLE              PIC X(25).
016700     05  WS-CB-LEVEL-AND-LOC.
016800         10  WS-CB-LEVEL         PIC X(05).
016900         10  WS-CB-LOCATION      PIC X(20).
017200 
017300*--------------------------------------------------
017400*  SUMMARY WORK AREA - RUNNING SUM FOR THE THREE
017500*  50TH-PERCENTILE COLUMN AVERAGES, PLUS A SMALL
017600*  "SEEN BEFORE" SCRATCH AREA FOR THE DISTINCT
017700*  COUNTS.
017800*--------------------------------------------------
017900 01  WS-SUMMARY-WORK.
018000     05  WS-SUM-BASE-50          PIC S9(12)V99 VALUE ZERO.
018100     05  WS-SUM-EQUITY-50        PIC S9(12)V99 VALUE ZERO.
018200     05  WS-SUM-TOTAL-50         PIC S9(12)V99 VALUE ZERO.
018300     05  WS-AVG-BASE-50          PIC S9(9) VALUE ZERO.
018400     05  WS-AVG-EQUITY-50        PIC S9(9) VALUE ZERO.
018500     05  WS-AVG-TOTAL-50         PIC S9(9) VALUE ZERO.
018600     05  WS-AVG-WORK             PIC S9(12)V99 VALUE ZERO.
018700     05  WS-AVG-WORK-INT         PIC S9(12) COMP VALUE ZERO.
018800     05  WS-DUP-FOUND            PIC X(01) VALUE 'N'.
018900         88  SW-DUP-FOUND            VALUE 'Y'.
019000 
019100 01  WS-PAGE-HEADING-1.
019200     05  FILLER                  PIC X(40) VALUE SPACES.
019300     05  FILLER                  PIC X(31)
019400         VALUE "MARKET BENCHMARK LOOKUP REPORT".
019500     05  FILLER                  PIC X(61) VALUE SPACES.
019600 
019700 01  WS-LISTING-COLUMN-HEADING.
019800     05  FILLER                  PIC X(26) VALUE "ROLE".
019900     05  FILLER                  PIC X(06) VALUE "LEVEL ".
020000     05  FILLER                  PIC X(21) VALUE "LOCATION".
020100     05  FILLER                  PIC X(14) VALUE "     BASE-50 ".
020200     05  FILLER                  PIC X(14) VALUE "   EQUITY-50 ".
020300     05  FILLER                  PIC X(14) VALUE "    TOTAL-50 ".
020400     05  FILLER                  PIC X(37) VALUE SPACES.
020500 
020600 01  WS-LISTING-DETAIL-LINE.
020700     05  LDL-ROLE                PIC X(25) VALUE SPACES.
020800     05  FILLER                  PIC X(01) VALUE SPACE.
020900     05  LDL-LEVEL               PIC X(05) VALUE SPACES.
021000     05  FILLER                  PIC X(01) VALUE SPACE.
021100     05  LDL-LOCATION            PIC X(20) VALUE SPACES.
021200     05  FILLER                  PIC X(01) VALUE SPACE.
021300     05  LDL-BASE-50             PIC ZZZ,ZZZ,ZZ9.99- .
021400     05  FILLER                  PIC X(01) VALUE SPACE.
021500     05  LDL-EQUITY-50           PIC ZZZ,ZZZ,ZZ9.99- .
021600     05  FILLER                  PIC X(01) VALUE SPACE.
021700     05  LDL-TOTAL-50            PIC ZZZ,ZZZ,ZZ9.99- .
021800     05  FILLER                  PIC X(32) VALUE SPACES.
021900 
022000 01  WS-FILTER-FOOTER.
022100     05  FILLER                  PIC X(08) VALUE SPACES.
022200     05  FILLER                  PIC X(20)
022300         VALUE "RECORDS MATCHED:   ".
022400     05  FFT-HIT-COUNT           PIC ZZ9.
022500     05  FILLER                  PIC X(101) VALUE SPACES.
022600 
022700 01  WS-LOOKUP-HEADING.
022800     05  FILLER                  PIC X(08) VALUE SPACES.
022900     05  FILLER                  PIC X(22)
023000         VALUE "EXACT LOOKUP RESULT: ".
023100     05  LH-ROLE                 PIC X(25) VALUE SPACES.
023200     05  FILLER                  PIC X(01) VALUE SPACE.
023300     05  LH-LEVEL                PIC X(05) VALUE SPACES.
023400     05  FILLER                  PIC X(01) VALUE SPACE.
023500     05  LH-LOCATION             PIC X(20) VALUE SPACES.
023600     05  FILLER                  PIC X(50) VALUE SPACES.
023700 
023800 01  WS-LOOKUP-NOT-FOUND-LINE.
023900     05  FILLER                  PIC X(08) VALUE SPACES.
024000     05  FILLER                  PIC X(38)
024100         VALUE "NO BENCHMARK MATCHES THAT ROLE, LEVEL".
024200     05  FILLER                  PIC X(13)
024300         VALUE " AND LOCATION".
024400     05  FILLER                  PIC X(73) VALUE SPACES.
024500 
024600 01  WS-SUMMARY-HEADING.
024700     05  FILLER                  PIC X(08) VALUE SPACES.
024800     05  FILLER                  PIC X(26)
024900         VALUE "BENCHMARK TABLE SUMMARY: ".
025000     05  FILLER                  PIC X(98) VALUE SPACES.
025100 
025200 01  WS-SUMMARY-LINE-1.
025300     05  FILLER                  PIC X(08) VALUE SPACES.
025400     05  FILLER                  PIC X(16)
025500         VALUE "RECORD COUNT:  ".
025600     05  SL1-RECORD-COUNT        PIC ZZ9.
025700     05  FILLER                  PIC X(04) VALUE SPACES.
025800     05  FILLER                  PIC X(17)
025900         VALUE "DISTINCT ROLES:  ".
026000     05  SL1-ROLE-COUNT          PIC ZZ9.
026100     05  FILLER                  PIC X(04) VALUE SPACES.
026200     05  FILLER                  PIC X(18)
026300         VALUE "DISTINCT LEVELS:  ".
026400     05  SL1-LEVEL-COUNT         PIC ZZ9.
026500     05  FILLER                  PIC X(04) VALUE SPACES.
026600     05  FILLER                  PIC X(21)
026700         VALUE "DISTINCT LOCATIONS: ".
026800     05  SL1-LOC-COUNT           PIC ZZ9.
026900     05  FILLER                  PIC X(28) VALUE SPACES.
027000 
027100 01  WS-SUMMARY-LINE-2.
027200     05  FILLER                  PIC X(08) VALUE SPACES.
027300     05  FILLER                  PIC X(17)
027400         VALUE "AVG BASE-50:    ".
027500     05  SL2-AVG-BASE            PIC ZZZ,ZZZ,ZZ9- .
027600     05  FILLER                  PIC X(04) VALUE SPACES.
027700     05  FILLER                  PIC X(17)
027800         VALUE "AVG EQUITY-50:   ".
027900     05  SL2-AVG-EQUITY          PIC ZZZ,ZZZ,ZZ9- .
028000     05  FILLER                  PIC X(04) VALUE SPACES.
028100     05  FILLER                  PIC X(16)
028200         VALUE "AVG TOTAL-50:  ".
028300     05  SL2-AVG-TOTAL           PIC ZZZ,ZZZ,ZZ9- .
028400     05  FILLER                  PIC X(30) VALUE SPACES.
028500 
028600 PROCEDURE DIVISION.
028700 DECLARATIVES.
028800 FILE-ERROR-HANDLING SECTION.
028900     USE AFTER ERROR PROCEDURE ON BENCHMARKS-FILE
029000                                REPORT-FILE.
029100 000000-FILE-STATUS-CHECK.
029200     DISPLAY "*** FILE ERROR - BENCHMRK ST="
029300              FS-BENCHMARKS-FILE
029400     DISPLAY "*** FILE ERROR - REPORT   ST=" FS-REPORT-FILE
029500     DISPLAY "*** RUN TERMINATED."
029600     CLOSE BENCHMARKS-FILE REPORT-FILE
029700     STOP RUN.
029800 END DECLARATIVES.
029900 
030000 MAIN-PARAGRAPH.
030100     PERFORM 100000-BEGIN-LOAD-TABLE
030200        THRU 100000-END-LOAD-TABLE
030300 
030400     PERFORM 050000-BEGIN-ACCEPT-CRITERIA
030500        THRU 050000-END-ACCEPT-CRITERIA
030600 
030700     PERFORM 200000-BEGIN-FILTER-LISTING
030800        THRU 200000-END-FILTER-LISTING
030900 
031000     PERFORM 300000-BEGIN-EXACT-LOOKUP
031100        THRU 300000-END-EXACT-LOOKUP
031200 
031300     PERFORM 400000-BEGIN-SUMMARY
031400        THRU 400000-END-SUMMARY
031500 
031600     CLOSE BENCHMARKS-FILE
031700     CLOSE REPORT-FILE
031800     STOP RUN.
031900 
032000*--------------------------------------------------
032100*  100000  LOAD BENCHMARKS-IN INTO THE TABLE,
032200*          UPPER-CASING ROLE/LEVEL/LOCATION SO
032300*          LATER COMPARISONS ARE CASE-INSENSITIVE
032400*          REGARDLESS OF HOW THE FEED WAS KEYED.
032500*--------------------------------------------------
032600 100000-BEGIN-LOAD-TABLE.
032700     OPEN INPUT  BENCHMARKS-FILE
032800     OPEN OUTPUT REPORT-FILE
032900 
033000     WRITE REPORT-LINE FROM WS-PAGE-HEADING-1
033100 
033200     PERFORM 110000-BEGIN-READ-BENCHMARK-RECORD
033300        THRU 110000-END-READ-BENCHMARK-RECORD
033400 
033500     PERFORM 120000-BEGIN-LOAD-ONE-ENTRY
033600        THRU 120000-END-LOAD-ONE-ENTRY
033700       UNTIL SW-BENCHMARKS-EOF
033800          OR WS-BM-COUNT IS EQUAL TO CTE-200-MAX-BENCHMARKS.
033900 100000-END-LOAD-TABLE.
034000     EXIT.
034100 
034200 110000-BEGIN-READ-BENCHMARK-RECORD.
034300     READ BENCHMARKS-FILE
034400         AT END
034500             SET SW-BENCHMARKS-EOF TO TRUE
034600     END-READ.
034700 110000-END-READ-BENCHMARK-RECORD.
034800     EXIT.
034900 
035000 120000-BEGIN-LOAD-ONE-ENTRY.
035100     ADD CTE-01 TO WS-BM-COUNT
035200     SET IDX-BM TO WS-BM-COUNT
035300 
035400     MOVE BM-ROLE     TO WS-BM-ROLE (IDX-BM)
035500     MOVE BM-LEVEL    TO WS-BM-LEVEL (IDX-BM)
035600     MOVE BM-LOCATION TO WS-BM-LOCATION (IDX-BM)
035700     INSPECT WS-BM-ROLE (IDX-BM)
035800         CONVERTING "abcdefghijklmnopqrstuvwxyz"
035900                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
036000     INSPECT WS-BM-LEVEL (IDX-BM)
036100         CONVERTING "abcdefghijklmnopqrstuvwxyz"
036200                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
036300     INSPECT WS-BM-LOCATION (IDX-BM)
036400         CONVERTING "abcdefghijklmnopqrstuvwxyz"
036500                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
036600     MOVE BM-BASE-25    TO WS-BM-BASE-25 (IDX-BM)
036700     MOVE BM-BASE-50    TO WS-BM-BASE-50 (IDX-BM)
036800     MOVE BM-BASE-75    TO WS-BM-BASE-75 (IDX-BM)
036900     MOVE BM-EQUITY-25  TO WS-BM-EQUITY-25 (IDX-BM)
037000     MOVE BM-EQUITY-50  TO WS-BM-EQUITY-50 (IDX-BM)
037100     MOVE BM-EQUITY-75  TO WS-BM-EQUITY-75 (IDX-BM)
037200     MOVE BM-TOTAL-25   TO WS-BM-TOTAL-25 (IDX-BM)
037300     MOVE BM-TOTAL-50   TO WS-BM-TOTAL-50 (IDX-BM)
037400     MOVE BM-TOTAL-75   TO WS-BM-TOTAL-75 (IDX-BM)
037450     SET IDX-BMK TO IDX-BM
037460     DISPLAY "BENCHMARK ROW LOADED, KEY=" WS-BMK-COMBINED-KEY
037470         (IDX-BMK)
037500
037600     PERFORM 110000-BEGIN-READ-BENCHMARK-RECORD
037700        THRU 110000-END-READ-BENCHMARK-RECORD.
037800 120000-END-LOAD-ONE-ENTRY.
037900     EXIT.
038000 
038100*--------------------------------------------------
038200*  050000  THE COMP ANALYST KEYS IN THE ROLE,
038300*          LEVEL AND LOCATION TO RUN THE FILTER
038400*          LISTING AND THE EXACT LOOKUP AGAINST.
038500*          A BLANK ANSWER ON ANY LINE LEAVES THAT
038600*          FIELD UNRESTRICTED FOR THE FILTER
038700*          LISTING (THE EXACT LOOKUP STILL NEEDS
038800*          ALL THREE TO FIND A MATCH).
038900*--------------------------------------------------
039000 050000-BEGIN-ACCEPT-CRITERIA.
039100     DISPLAY "ENTER ROLE (BLANK = ALL): " WITH NO ADVANCING
039200     ACCEPT WS-CRIT-ROLE
039300 
039400     DISPLAY "ENTER LEVEL (BLANK = ALL): " WITH NO ADVANCING
039500     ACCEPT WS-CRIT-LEVEL
039600 
039700     DISPLAY "ENTER LOCATION (BLANK = ALL): "
039800         WITH NO ADVANCING
039900     ACCEPT WS-CRIT-LOCATION
040000 
040100     INSPECT WS-CRIT-ROLE
040200         CONVERTING "abcdefghijklmnopqrstuvwxyz"
040300                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
040400     INSPECT WS-CRIT-LEVEL
040500         CONVERTING "abcdefghijklmnopqrstuvwxyz"
040600                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
040700     INSPECT WS-CRIT-LOCATION
040800         CONVERTING "abcdefghijklmnopqrstuvwxyz"
040900                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
040950     DISPLAY "LEVEL/LOCATION FILTER KEYED: "
040960         WS-CB-LEVEL-AND-LOC.
041000 050000-END-ACCEPT-CRITERIA.
041100     EXIT.
041200 
041300*--------------------------------------------------
041400*  200000  FILTER LISTING - PRINTS EVERY ENTRY
041500*          WHOSE ROLE/LEVEL/LOCATION MATCH THE
041600*          CRITERIA KEYED IN AT 050000 (A BLANK
041700*          CRITERION MATCHES ANY VALUE).
041800*--------------------------------------------------
041900 200000-BEGIN-FILTER-LISTING.
042000     MOVE ZERO TO WS-FILTER-HIT-COUNT
042100 
042200     WRITE REPORT-LINE FROM WS-LISTING-COLUMN-HEADING
042300 
042400     IF WS-BM-COUNT IS GREATER THAN ZERO
042500         PERFORM 210000-BEGIN-TEST-ONE-ENTRY
042600            THRU 210000-END-TEST-ONE-ENTRY
042700           VARYING IDX-BM FROM CTE-01 BY CTE-01
042800             UNTIL IDX-BM IS GREATER THAN WS-BM-COUNT
042900     END-IF
043000 
043100     MOVE WS-FILTER-HIT-COUNT TO FFT-HIT-COUNT
043200     WRITE REPORT-LINE FROM WS-FILTER-FOOTER.
043300 200000-END-FILTER-LISTING.
043400     EXIT.
043500 
043600 210000-BEGIN-TEST-ONE-ENTRY.
043700     SET SW-FILTER-ROLE-MATCH  TO TRUE
043800     SET SW-FILTER-LEVEL-MATCH TO TRUE
043900     SET SW-FILTER-LOC-MATCH   TO TRUE
044000 
044100     IF WS-CRIT-ROLE IS NOT EQUAL TO SPACES
044200         AND WS-CRIT-ROLE IS NOT EQUAL TO WS-BM-ROLE (IDX-BM)
044300         SET SW-FILTER-ROLE-MATCH TO FALSE
044400     END-IF
044500 
044600     IF WS-CRIT-LEVEL IS NOT EQUAL TO SPACES
044700         AND WS-CRIT-LEVEL IS NOT EQUAL TO WS-BM-LEVEL (IDX-BM)
044800         SET SW-FILTER-LEVEL-MATCH TO FALSE
044900     END-IF
045000 
045100     IF WS-CRIT-LOCATION IS NOT EQUAL TO SPACES
045200         AND WS-CRIT-LOCATION IS NOT EQUAL TO
045300             WS-BM-LOCATION (IDX-BM)
045400         SET SW-FILTER-LOC-MATCH TO FALSE
045500     END-IF
045600 
045700     IF SW-FILTER-ROLE-MATCH
045800         AND SW-FILTER-LEVEL-MATCH
045900         AND SW-FILTER-LOC-MATCH
046000         ADD CTE-01 TO WS-FILTER-HIT-COUNT
046100         MOVE WS-BM-ROLE (IDX-BM)      TO LDL-ROLE
046200         MOVE WS-BM-LEVEL (IDX-BM)     TO LDL-LEVEL
046300         MOVE WS-BM-LOCATION (IDX-BM)  TO LDL-LOCATION
046400         MOVE WS-BM-BASE-50 (IDX-BM)   TO LDL-BASE-50
046500         MOVE WS-BM-EQUITY-50 (IDX-BM) TO LDL-EQUITY-50
046600         MOVE WS-BM-TOTAL-50 (IDX-BM)  TO LDL-TOTAL-50
046700         WRITE REPORT-LINE FROM WS-LISTING-DETAIL-LINE
046800     END-IF.
046900 210000-END-TEST-ONE-ENTRY.
047000     EXIT.
047100 
047200*--------------------------------------------------
047300*  300000  EXACT LOOKUP - FIRST ENTRY MATCHING
047400*          ROLE, LEVEL AND LOCATION ALL THREE.
047500*          A SEQUENTIAL SEARCH, NOT SEARCH ALL -
047600*          THE FEED IS NOT GUARANTEED SORTED.
047700*--------------------------------------------------
047800 300000-BEGIN-EXACT-LOOKUP.
047900     SET SW-LOOKUP-FOUND TO FALSE
048000 
048100     IF WS-BM-COUNT IS GREATER THAN ZERO
048200         SET IDX-BM TO CTE-01
048300         SEARCH WS-BM-ENTRY
048400             AT END
048500                 CONTINUE
048600             WHEN WS-BM-ROLE (IDX-BM)     = WS-CRIT-ROLE
048700              AND WS-BM-LEVEL (IDX-BM)    = WS-CRIT-LEVEL
048800              AND WS-BM-LOCATION (IDX-BM) = WS-CRIT-LOCATION
048900                 SET SW-LOOKUP-FOUND TO TRUE
049000         END-SEARCH
049100     END-IF
049200 
049300     IF SW-LOOKUP-FOUND
049400         MOVE WS-BM-ROLE (IDX-BM)     TO LH-ROLE
049500         MOVE WS-BM-LEVEL (IDX-BM)    TO LH-LEVEL
049600         MOVE WS-BM-LOCATION (IDX-BM) TO LH-LOCATION
049700         WRITE REPORT-LINE FROM WS-LOOKUP-HEADING
049800     ELSE
049900         WRITE REPORT-LINE FROM WS-LOOKUP-NOT-FOUND-LINE
050000     END-IF.
050100 300000-END-EXACT-LOOKUP.
050200     EXIT.
050300 
050400*--------------------------------------------------
050500*  400000  SUMMARY - RECORD COUNT, DISTINCT
050600*          ROLE/LEVEL/LOCATION COUNTS, AND THE
050700*          50TH-PERCENTILE AVERAGES ROUNDED
050800*          HALF-UP TO THE NEAREST WHOLE DOLLAR.
050900*--------------------------------------------------
051000 400000-BEGIN-SUMMARY.
051100     WRITE REPORT-LINE FROM WS-SUMMARY-HEADING
051200     MOVE ZERO TO WS-SUM-BASE-50 WS-SUM-EQUITY-50
051300                  WS-SUM-TOTAL-50
051400     MOVE ZERO TO WS-DISTINCT-ROLE-COUNT
051500     MOVE ZERO TO WS-DISTINCT-LEVEL-COUNT
051600     MOVE ZERO TO WS-DISTINCT-LOC-COUNT
051700 
051800     IF WS-BM-COUNT IS GREATER THAN ZERO
051900         PERFORM 410000-BEGIN-ACCUMULATE-ONE-ENTRY
052000            THRU 410000-END-ACCUMULATE-ONE-ENTRY
052100           VARYING IDX-BM FROM CTE-01 BY CTE-01
052200             UNTIL IDX-BM IS GREATER THAN WS-BM-COUNT
052300     END-IF
052400 
052500     PERFORM 450000-BEGIN-COMPUTE-AVERAGES
052600        THRU 450000-END-COMPUTE-AVERAGES
052700 
052800     MOVE WS-BM-COUNT             TO SL1-RECORD-COUNT
052900     MOVE WS-DISTINCT-ROLE-COUNT  TO SL1-ROLE-COUNT
053000     MOVE WS-DISTINCT-LEVEL-COUNT TO SL1-LEVEL-COUNT
053100     MOVE WS-DISTINCT-LOC-COUNT   TO SL1-LOC-COUNT
053200     WRITE REPORT-LINE FROM WS-SUMMARY-LINE-1
053300 
053400     MOVE WS-AVG-BASE-50   TO SL2-AVG-BASE
053500     MOVE WS-AVG-EQUITY-50 TO SL2-AVG-EQUITY
053600     MOVE WS-AVG-TOTAL-50  TO SL2-AVG-TOTAL
053700     WRITE REPORT-LINE FROM WS-SUMMARY-LINE-2.
053800 400000-END-SUMMARY.
053900     EXIT.
054000 
054100 410000-BEGIN-ACCUMULATE-ONE-ENTRY.
054200     ADD WS-BM-BASE-50 (IDX-BM)   TO WS-SUM-BASE-50
054300     ADD WS-BM-EQUITY-50 (IDX-BM) TO WS-SUM-EQUITY-50
054400     ADD WS-BM-TOTAL-50 (IDX-BM)  TO WS-SUM-TOTAL-50
054500 
054600     PERFORM 420000-BEGIN-CHECK-DISTINCT-ROLE
054700        THRU 420000-END-CHECK-DISTINCT-ROLE
054800     PERFORM 430000-BEGIN-CHECK-DISTINCT-LEVEL
054900        THRU 430000-END-CHECK-DISTINCT-LEVEL
055000     PERFORM 440000-BEGIN-CHECK-DISTINCT-LOC
055100        THRU 440000-END-CHECK-DISTINCT-LOC.
055200 410000-END-ACCUMULATE-ONE-ENTRY.
055300     EXIT.
055400 
055500 420000-BEGIN-CHECK-DISTINCT-ROLE.
055600     SET SW-DUP-FOUND TO FALSE
055700     IF IDX-BM IS GREATER THAN CTE-01
055800         SET IDX-BM-CMP TO CTE-01
055900         PERFORM 421000-BEGIN-COMPARE-EARLIER-ROLE
056000            THRU 421000-END-COMPARE-EARLIER-ROLE
056100           VARYING IDX-BM-CMP FROM CTE-01 BY CTE-01
056200             UNTIL IDX-BM-CMP IS GREATER THAN OR EQUAL TO
056300                   IDX-BM
056400                OR SW-DUP-FOUND
056500     END-IF
056600     IF NOT SW-DUP-FOUND
056700         ADD CTE-01 TO WS-DISTINCT-ROLE-COUNT
056800     END-IF.
056900 420000-END-CHECK-DISTINCT-ROLE.
057000     EXIT.
057100 
057200 421000-BEGIN-COMPARE-EARLIER-ROLE.
057300     IF WS-BM-ROLE (IDX-BM-CMP) = WS-BM-ROLE (IDX-BM)
057400         SET SW-DUP-FOUND TO TRUE
057500     END-IF.
057600 421000-END-COMPARE-EARLIER-ROLE.
057700     EXIT.
057800 
057900 430000-BEGIN-CHECK-DISTINCT-LEVEL.
058000     SET SW-DUP-FOUND TO FALSE
058100     IF IDX-BM IS GREATER THAN CTE-01
058200         SET IDX-BM-CMP TO CTE-01
058300         PERFORM 431000-BEGIN-COMPARE-EARLIER-LEVEL
058400            THRU 431000-END-COMPARE-EARLIER-LEVEL
058500           VARYING IDX-BM-CMP FROM CTE-01 BY CTE-01
058600             UNTIL IDX-BM-CMP IS GREATER THAN OR EQUAL TO
058700                   IDX-BM
058800                OR SW-DUP-FOUND
058900     END-IF
059000     IF NOT SW-DUP-FOUND
059100         ADD CTE-01 TO WS-DISTINCT-LEVEL-COUNT
059200     END-IF.
059300 430000-END-CHECK-DISTINCT-LEVEL.
059400     EXIT.
059500 
059600 431000-BEGIN-COMPARE-EARLIER-LEVEL.
059700     IF WS-BM-LEVEL (IDX-BM-CMP) = WS-BM-LEVEL (IDX-BM)
059800         SET SW-DUP-FOUND TO TRUE
059900     END-IF.
060000 431000-END-COMPARE-EARLIER-LEVEL.
060100     EXIT.
060200 
060300 440000-BEGIN-CHECK-DISTINCT-LOC.
060400     SET SW-DUP-FOUND TO FALSE
060500     IF IDX-BM IS GREATER THAN CTE-01
060600         SET IDX-BM-CMP TO CTE-01
060700         PERFORM 441000-BEGIN-COMPARE-EARLIER-LOC
060800            THRU 441000-END-COMPARE-EARLIER-LOC
060900           VARYING IDX-BM-CMP FROM CTE-01 BY CTE-01
061000             UNTIL IDX-BM-CMP IS GREATER THAN OR EQUAL TO
061100                   IDX-BM
061200                OR SW-DUP-FOUND
061300     END-IF
061400     IF NOT SW-DUP-FOUND
061500         ADD CTE-01 TO WS-DISTINCT-LOC-COUNT
061600     END-IF.
061700 440000-END-CHECK-DISTINCT-LOC.
061800     EXIT.
061900 
062000 441000-BEGIN-COMPARE-EARLIER-LOC.
062100     IF WS-BM-LOCATION (IDX-BM-CMP) = WS-BM-LOCATION (IDX-BM)
062200         SET SW-DUP-FOUND TO TRUE
062300     END-IF.
062400 441000-END-COMPARE-EARLIER-LOC.
062500     EXIT.
062600 
062700*--------------------------------------------------
062800*  450000  AVERAGES - HALF-UP TO THE NEAREST
062900*          WHOLE DOLLAR.  THE INTEGER COMP FIELD
063000*          FORCES TRUNCATION AFTER A MANUAL
063100*          HALF-UP ADJUSTMENT, SINCE THIS SHOP
063200*          HAS NO INTRINSIC ROUNDING FUNCTIONS.
063300*--------------------------------------------------
063400 450000-BEGIN-COMPUTE-AVERAGES.
063500     IF WS-BM-COUNT IS EQUAL TO ZERO
063600         MOVE ZERO TO WS-AVG-BASE-50 WS-AVG-EQUITY-50
063700                      WS-AVG-TOTAL-50
063800         GO TO 450000-END-COMPUTE-AVERAGES
063900     END-IF
064000 
064100     COMPUTE WS-AVG-WORK = WS-SUM-BASE-50 / WS-BM-COUNT
064200     PERFORM 460000-BEGIN-ROUND-HALF-UP
064300        THRU 460000-END-ROUND-HALF-UP
064400     MOVE WS-AVG-WORK-INT TO WS-AVG-BASE-50
064500 
064600     COMPUTE WS-AVG-WORK = WS-SUM-EQUITY-50 / WS-BM-COUNT
064700     PERFORM 460000-BEGIN-ROUND-HALF-UP
064800        THRU 460000-END-ROUND-HALF-UP
064900     MOVE WS-AVG-WORK-INT TO WS-AVG-EQUITY-50
065000 
065100     COMPUTE WS-AVG-WORK = WS-SUM-TOTAL-50 / WS-BM-COUNT
065200     PERFORM 460000-BEGIN-ROUND-HALF-UP
065300        THRU 460000-END-ROUND-HALF-UP
065400     MOVE WS-AVG-WORK-INT TO WS-AVG-TOTAL-50.
065500 450000-END-COMPUTE-AVERAGES.
065600     EXIT.
065700 
065800 460000-BEGIN-ROUND-HALF-UP.
065900     IF WS-AVG-WORK IS LESS THAN ZERO
066000         COMPUTE WS-AVG-WORK = WS-AVG-WORK - 0.5
066100     ELSE
066200         COMPUTE WS-AVG-WORK = WS-AVG-WORK + 0.5
066300     END-IF
066400     COMPUTE WS-AVG-WORK-INT = WS-AVG-WORK.
066500 460000-END-ROUND-HALF-UP.
066600     EXIT.
