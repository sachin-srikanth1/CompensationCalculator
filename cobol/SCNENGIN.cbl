000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SCNENGIN.
000300 AUTHOR.        P N VARGHESE.
000400 INSTALLATION.  CORPORATE SYSTEMS - COMPENSATION UNIT.
000500 DATE-WRITTEN.  03/15/1996.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - PAYROLL DATA.
000800*****************************************************
000900*  CHANGE LOG                                        *
001000*  ---------------------------------------------     *
001100*  03/15/1996  PNV  ORIGINAL WRITE-UP.  REQUEST       *
001200*               CU-0290.  RUNS WHAT-IF VARIANTS OF    *
001300*               THE BASE OFFER CARRIED IN CMPPROJ -   *
001400*               START DATE, EXIT, GROWTH RATE AND      *
001500*               REFRESH RATE CHANGES.                  *
001600*  09/02/1996  PNV  ADDED START-DATE SCENARIO - NEEDED *
001700*               A DAY-COUNT ROUTINE SINCE SHIFTING A   *
001800*               DATE BY DAYS CAN CROSS MONTH AND YEAR   *
001900*               BOUNDARIES, UNLIKE THE WHOLE-YEAR MATH  *
002000*               CMPPROJ USES FOR EVALUATION DATES.      *
002100*               CU-0297.                                *
002200*  01/20/1997  JKL  EXIT SCENARIO NOW SCALES ONLY THE   *
002300*               VESTED PORTION OF EQUITY, NOT REFRESH    *
002400*               GRANTS, PER COMPENSATION COMMITTEE      *
002500*               RULING.  CU-0304.                        *
002600*  05/22/1998  JKL  YEAR 2000 READINESS REVIEW.  THE     *
002700*               JULIAN DAY ROUTINE WAS ALREADY CENTURY-  *
002800*               SAFE (FOUR-DIGIT YEAR IN, FOUR-DIGIT      *
002900*               YEAR OUT).  NO CHANGE REQUIRED.           *
003000*               CU-0318 (Y2K).                            *
003100*  09/30/1999  JKL  Y2K SIGN-OFF - RAN A START-DATE       *
003200*               SCENARIO ACROSS THE 1999/2000 BOUNDARY    *
003300*               AND CONFIRMED THE DAY COUNT.  CU-0318      *
003400*               (Y2K).                                     *
003500*  11/08/2001  PNV  MISSING SCENARIO PARAMETERS NOW        *
003600*               SKIP THE SCENARIO SILENTLY INSTEAD OF       *
003700*               ABENDING. CU-0349.                           *
003800*  07/15/2003  PNV  SCENARIO BLOCKS APPEND TO THE SAME       *
003900*               PROJECTION-OUT AND REPORT-OUT STREAMS         *
004000*               CMPPROJ OPENS FIRST. CU-0362.                  *
004100*  02/04/2005  MTS  ADDED THE IMPACT-VS-BASE FOOTER LINE       *
004200*               PER COMPENSATION COMMITTEE REQUEST - THEY       *
004300*               WANT THE DOLLAR AND PERCENT SWING PRINTED       *
004400*               RIGHT ON THE SCENARIO BLOCK. CU-0379.            *
004500*****************************************************
004600*
004700*    THIS PROGRAM READS THE FIRST OFFER ON OFFERS-IN
004800*    (WITH ITS GRANTS) AS THE BASE OFFER, THEN READS
004900*    SCENARIOS-IN AND, FOR EACH SCENARIO, BUILDS A
005000*    MODIFIED COPY OF THE OFFER, RE-PROJECTS IT, AND
005100*    PRINTS A BLOCK SHOWING THE IMPACT AGAINST THE
005200*    BASE PROJECTION.  WRITTEN AS ITS OWN JOB STEP -
005300*    THIS SHOP DOES NOT SHARE CODE BETWEEN PROGRAMS.
005400*
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM
005900     CLASS VALID-OFFERS-REC-TYPE IS 'O' 'G'.
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT OFFERS-FILE ASSIGN TO "OFFERS-IN"
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         FILE STATUS IS FS-OFFERS-FILE.
006500     SELECT SCENARIOS-FILE ASSIGN TO "SCENARIOS-IN"
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS IS FS-SCENARIOS-FILE.
006800     SELECT PROJECTION-FILE ASSIGN TO "PROJECTION-OUT"
006900         ORGANIZATION IS LINE SEQUENTIAL
007000         FILE STATUS IS FS-PROJECTION-FILE.
007100     SELECT REPORT-FILE ASSIGN TO "REPORT-OUT"
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         FILE STATUS IS FS-REPORT-FILE.
007400 
007500 DATA DIVISION.
007600 FILE SECTION.
007700 FD  OFFERS-FILE
007800     RECORD CONTAINS 100 CHARACTERS
007900     LABEL RECORD IS OMITTED.
008000 01  OFFER-REC.
008100     05  OFFER-REC-TYPE         PIC X(01).
008200         88  OFFER-REC-IS-OFFER     VALUE 'O'.
008300         88  OFFER-REC-IS-GRANT      VALUE 'G'.
008400     05  OFFER-NAME             PIC X(30).
008500     05  BASE-SALARY            PIC S9(9)V99.
008600     05  SIGNING-BONUS          PIC S9(9)V99.
008700     05  BONUS-PCT              PIC 9(3)V99.
008800     05  BONUS-FIXED            PIC S9(9)V99.
008900     05  START-YYYY             PIC 9(4).
009000     05  START-MM               PIC 9(2).
009100     05  START-DD               PIC 9(2).
009200     05  GRANT-COUNT            PIC 9(2).
009300     05  FILLER                 PIC X(21).
009400 01  GRANT-REC REDEFINES OFFER-REC.
009500     05  GRANT-REC-TYPE         PIC X(01).
009600     05  GRANT-TYPE             PIC X(06).
009700     05  GRANT-VALUE            PIC S9(11)V99.
009800     05  CLIFF-MONTHS           PIC 9(3).
009900     05  DURATION-MONTHS        PIC 9(3).
010000     05  FREQUENCY              PIC X(09).
010100     05  GRANT-YYYY             PIC 9(4).
010200     05  GRANT-MM               PIC 9(2).
010300     05  GRANT-DD               PIC 9(2).
010400     05  REFRESH-RATE           PIC 9(3)V99.
010500     05  GROWTH-RATE            PIC S9(2)V9(4).
010600     05  FILLER                 PIC X(46).
010700 
010800 FD  SCENARIOS-FILE
010900     RECORD CONTAINS 60 CHARACTERS
011000     LABEL RECORD IS OMITTED.
011100 01  SCENARIO-REC.
011200     05  SCN-TYPE               PIC X(12).
011300         88  SCN-TYPE-START-DATE     VALUE "START-DATE".
011400         88  SCN-TYPE-EXIT            VALUE "EXIT".
011500         88  SCN-TYPE-GROWTH-RATE     VALUE "GROWTH-RATE".
011600         88  SCN-TYPE-REFRESH-RATE    VALUE "REFRESH-RATE".
011700     05  SCN-NEW-YYYY           PIC 9(4).
011800     05  SCN-NEW-MM             PIC 9(2).
011900     05  SCN-NEW-DD             PIC 9(2).
012000     05  SCN-EXIT-VALUATION     PIC 9(13)V99.
012100     05  SCN-EXIT-YEAR          PIC 9(2).
012200     05  SCN-GROWTH-RATE        PIC S9(2)V9(4).
012300     05  SCN-REFRESH-RATE       PIC 9(3)V99.
012400     05  FILLER                 PIC X(12).
012500 
012600 FD  PROJECTION-FILE
012700     RECORD CONTAINS 80 CHARACTERS
012800     LABEL RECORD IS OMITTED.
012900 01  YEARLY-PROJECTION-REC.
013000     05  PROJ-OFFER-NAME        PIC X(29).
013100     05  FILLER                 PIC X(01).
013200     05  PROJ-YEAR              PIC 9(2).
013300     05  PROJ-BASE              PIC S9(9)V99.
013400     05  PROJ-BONUS             PIC S9(9)V99.
013500     05  PROJ-EQUITY            PIC S9(11)V99.
013600     05  PROJ-TOTAL             PIC S9(11)V99.
013700 
013800 FD  REPORT-FILE
013900     RECORD CONTAINS 132 CHARACTERS
014000     LABEL RECORD IS OMITTED.
014100 01  REPORT-LINE                PIC X(132).
014200 
014300 WORKING-STORAGE SECTION.
014400 77  FS-OFFERS-FILE             PIC 9(02) VALUE ZEROES.
014500 77  FS-SCENARIOS-FILE          PIC 9(02) VALUE ZEROES.
014600 77  FS-PROJECTION-FILE         PIC 9(02) VALUE ZEROES.
014700 77  FS-REPORT-FILE             PIC 9(02) VALUE ZEROES.
014800 
014900 78  CTE-01                     VALUE 1.
015000 78  CTE-02                     VALUE 2.
015100 78  CTE-03                     VALUE 3.
015200 78  CTE-04-DEFAULT-HORIZON     VALUE 4.
015300 78  CTE-04-DEFAULT-EXIT-YEAR   VALUE 4.
015400 78  CTE-06-MAX-HORIZON         VALUE 6.
015500 78  CTE-10-MAX-SCENARIOS       VALUE 10.
015600 78  CTE-12-MONTHS              VALUE 12.
015700 78  CTE-100                    VALUE 100.
015800 78  CTE-1-BILLION              VALUE 1000000000.
015900 
016000 01  WS-CONTROL-SWITCHES.
016100     05  WS-OFFERS-EOF          PIC X(01) VALUE 'N'.
016200         88  SW-OFFERS-EOF          VALUE 'Y'.
016300     05  WS-SCENARIOS-EOF       PIC X(01) VALUE 'N'.
016400         88  SW-SCENARIOS-EOF       VALUE 'Y'.
016500     05  WS-IS-BASE-BLOCK       PIC X(01) VALUE 'Y'.
016600         88  SW-IS-BASE-BLOCK       VALUE 'Y'.
016700     05  WS-SCENARIO-VALID      PIC X(01) VALUE 'Y'.
016800         88  SW-SCENARIO-VALID      VALUE 'Y'.
016900     05  WS-EXIT-ACTIVE         PIC X(01) VALUE 'N'.
017000         88  SW-EXIT-ACTIVE         VALUE 'Y'.
017100 
017200 01  WS-COUNTERS.
017300     05  WS-SCENARIO-COUNT      PIC 9(4) COMP VALUE ZERO.
017400     05  WS-BLOCK-COUNT         PIC 9(4) COMP VALUE ZERO.
017500     05  WS-HORIZON             PIC 9(2) COMP VALUE ZERO.
017600     05  WS-YEAR                PIC 9(2) COMP VALUE ZERO.
017700 
017800*--------------------------------------------------
017900*  THE BASE OFFER AS READ, KEPT UNTOUCHED SO EVERY
018000*  SCENARIO STARTS FROM THE SAME PICTURE.
018100*--------------------------------------------------
018200 01  WS-BASE-OFFER.
018300     05  WS-BASE-OFFER-NAME     PIC X(30) VALUE SPACES.
018400     05  WS-BASE-BASE-SALARY    PIC S9(9)V99 VALUE ZERO.
018500     05  WS-BASE-SIGNING-BONUS  PIC S9(9)V99 VALUE ZERO.
018600     05  WS-BASE-BONUS-PCT      PIC 9(3)V99 VALUE ZERO.
018700     05  WS-BASE-BONUS-FIXED    PIC S9(9)V99 VALUE ZERO.
018800     05  WS-BASE-START-YYYY     PIC 9(4) VALUE ZERO.
018900     05  WS-BASE-START-MM       PIC 9(2) VALUE ZERO.
019000     05  WS-BASE-START-DD       PIC 9(2) VALUE ZERO.
019100     05  WS-BASE-GRANT-COUNT    PIC 9(2) COMP VALUE ZERO.
019200 
019300 01  WS-BASE-GRANT-TABLE.
019400     05  WS-BASE-GRANT OCCURS 1 TO 5 TIMES
019500             DEPENDING ON WS-BASE-GRANT-COUNT
019600             INDEXED BY IDX-BASE-GRANT.
019700         10  WS-BG-GRANT-VALUE     PIC S9(11)V99 VALUE ZERO.
019800         10  WS-BG-CLIFF-MONTHS    PIC 9(3) COMP VALUE ZERO.
019900         10  WS-BG-DURATION-MONTHS PIC 9(3) COMP VALUE ZERO.
020000         10  WS-BG-FREQUENCY       PIC X(09) VALUE SPACES.
020100         10  WS-BG-GRANT-YYYY      PIC 9(4) COMP VALUE ZERO.
020200         10  WS-BG-GRANT-MM        PIC 9(2) COMP VALUE ZERO.
020300         10  WS-BG-GRANT-DD        PIC 9(2) COMP VALUE ZERO.
020400         10  WS-BG-REFRESH-RATE    PIC 9(3)V99 VALUE ZERO.
020500         10  WS-BG-GROWTH-RATE     PIC S9(2)V9(4) VALUE ZERO.
020600 
020700*--------------------------------------------------
020800*  THE CURRENT BLOCK'S OFFER - EITHER A COPY OF THE
020900*  BASE (FOR THE BASE BLOCK) OR A MUTATED COPY (FOR
021000*  A SCENARIO BLOCK).
021100*--------------------------------------------------
021200 01  WS-CURRENT-OFFER.
021300     05  WS-OFFER-NAME          PIC X(30) VALUE SPACES.
021400     05  WS-BASE-SALARY         PIC S9(9)V99 VALUE ZERO.
021500     05  WS-SIGNING-BONUS       PIC S9(9)V99 VALUE ZERO.
021600     05  WS-BONUS-PCT           PIC 9(3)V99 VALUE ZERO.
021700     05  WS-BONUS-FIXED         PIC S9(9)V99 VALUE ZERO.
021800     05  WS-START-YYYY          PIC 9(4) VALUE ZERO.
021900     05  WS-START-MM            PIC 9(2) VALUE ZERO.
022000     05  WS-START-DD            PIC 9(2) VALUE ZERO.
022100     05  WS-GRANT-COUNT         PIC 9(2) COMP VALUE ZERO.
022200 
022300 01  WS-GRANT-TABLE.
022400     05  WS-GRANT OCCURS 1 TO 5 TIMES
022500             DEPENDING ON WS-GRANT-COUNT
022600             INDEXED BY IDX-GRANT.
022700         10  WS-GRANT-VALUE     PIC S9(11)V99 VALUE ZERO.
022800         10  WS-CLIFF-MONTHS    PIC 9(3) COMP VALUE ZERO.
022900         10  WS-DURATION-MONTHS PIC 9(3) COMP VALUE ZERO.
023000         10  WS-FREQUENCY       PIC X(09) VALUE SPACES.
023100         10  WS-GRANT-YYYY      PIC 9(4) COMP VALUE ZERO.
023200         10  WS-GRANT-MM        PIC 9(2) COMP VALUE ZERO.
023300         10  WS-GRANT-DD        PIC 9(2) COMP VALUE ZERO.
023400         10  WS-REFRESH-RATE    PIC 9(3)V99 VALUE ZERO.
023500         10  WS-GROWTH-RATE     PIC S9(2)V9(4) VALUE ZERO.
023600 
023700*  EXIT SCENARIO PARAMETERS, SET ONLY WHEN ACTIVE.
023800 01  WS-EXIT-WORK.
023900     05  WS-EXIT-YEAR           PIC 9(2) COMP VALUE ZERO.
024000     05  WS-EXIT-VALUATION      PIC 9(13)V99 VALUE ZERO.
024100     05  WS-EXIT-MULTIPLIER     PIC 9(5)V9(6) VALUE ZERO.
024200 
024300*--------------------------------------------------
024400*  THE BASE PROJECTION'S YEARLY TOTALS, HELD SO A
024500*  LATER SCENARIO BLOCK CAN BE COMPARED AGAINST IT.
024600*--------------------------------------------------
024700 01  WS-BASE-YEAR-TOTALS.
024800     05  WS-BASE-YEAR-TOTAL OCCURS 6 TIMES
024900             INDEXED BY IDX-BYEAR
025000             PIC S9(11)V99 VALUE ZERO.
025100 01  WS-BASE-GRAND-TOTAL        PIC S9(13)V99 VALUE ZERO.
025200 
025300 01  WS-YEAR-WORK.
025400     05  WS-YEAR-BASE           PIC S9(9)V99 VALUE ZERO.
025500     05  WS-YEAR-BONUS          PIC S9(9)V99 VALUE ZERO.
025600     05  WS-YEAR-EQUITY         PIC S9(11)V99 VALUE ZERO.
025700     05  WS-YEAR-TOTAL          PIC S9(11)V99 VALUE ZERO.
025800     05  WS-EVAL-YYYY           PIC 9(4) COMP VALUE ZERO.
025900 
026000 01  WS-BLOCK-METRICS.
026100     05  WS-SUM-BASE            PIC S9(11)V99 VALUE ZERO.
026200     05  WS-SUM-BONUS           PIC S9(11)V99 VALUE ZERO.
026300     05  WS-SUM-EQUITY          PIC S9(13)V99 VALUE ZERO.
026400     05  WS-FIRST-YEAR-TOTAL    PIC S9(11)V99 VALUE ZERO.
026500     05  WS-LAST-YEAR-TOTAL     PIC S9(11)V99 VALUE ZERO.
026600     05  WS-BLOCK-GRAND-TOTAL   PIC S9(13)V99 VALUE ZERO.
026700     05  WS-CAGR                PIC S9(3)V9(6) VALUE ZERO.
026800     05  WS-PCT-BASE            PIC S9(3)V9(4) VALUE ZERO.
026900     05  WS-PCT-BONUS           PIC S9(3)V9(4) VALUE ZERO.
027000     05  WS-PCT-EQUITY          PIC S9(3)V9(4) VALUE ZERO.
027100     05  WS-POWER-IDX           PIC 9(3) COMP VALUE ZERO.
027200 
027300 01  WS-IMPACT-WORK.
027400     05  WS-IMPACT-YEAR-DIFF    PIC S9(11)V99 VALUE ZERO.
027500     05  WS-IMPACT-YEAR-PCT     PIC S9(5)V9(2) VALUE ZERO.
027600     05  WS-IMPACT-TOTAL-DIFF   PIC S9(13)V99 VALUE ZERO.
027700     05  WS-IMPACT-TOTAL-PCT    PIC S9(5)V9(2) VALUE ZERO.
027800 
027900*--------------------------------------------------
028000*  VESTING WORK AREA, DUPLICATED FROM THE RULES
028100*  CARRIED IN VESTSCHD AND CMPPROJ (NO COPYBOOKS OR
028200*  CALLS IN THIS SHOP, EACH PROGRAM KEEPS ITS OWN.)
028300*--------------------------------------------------
028400 01  WS-VEST-WORK.
028500     05  WS-MONTHS-ELAPSED      PIC S9(5) COMP VALUE ZERO.
028600     05  WS-RAW-PCT             PIC 9(3)V9(6) VALUE ZERO.
028700     05  WS-ROUNDED-PCT         PIC 9(3)V9(6) VALUE ZERO.
028800     05  WS-BUCKET-SIZE         PIC 9(5)V9(6) VALUE ZERO.
028900     05  WS-BUCKET-COUNT        PIC 9(5)V9(6) VALUE ZERO.
029000     05  WS-BUCKET-COUNT-INT    PIC 9(5) COMP VALUE ZERO.
029100     05  WS-VESTED-VALUE        PIC S9(13)V9(4) VALUE ZERO.
029200     05  WS-GROWTH-FACTOR       PIC S9(5)V9(8) VALUE ZERO.
029300     05  WS-GROWTH-YEARS        PIC S9(3)V9(6) VALUE ZERO.
029400     05  WS-REFRESH-VALUE       PIC S9(13)V9(4) VALUE ZERO.
029500 
029600*--------------------------------------------------
029700*  JULIAN DAY WORK AREA - USED ONLY BY THE START-
029800*  DATE SCENARIO TO SHIFT OFFER AND GRANT DATES BY
029900*  THE SAME NUMBER OF CALENDAR DAYS.  THE CMPPROJ
030000*  EVALUATION-DATE MATH ONLY EVER ADDS WHOLE YEARS
030100*  AND DOES NOT NEED THIS.
030200*--------------------------------------------------
030300 01  WS-JULIAN-WORK.
030400     05  WS-JW-Y                PIC S9(9) COMP VALUE ZERO.
030500     05  WS-JW-M                PIC S9(9) COMP VALUE ZERO.
030600     05  WS-JW-D                PIC S9(9) COMP VALUE ZERO.
030700     05  WS-JW-A                PIC S9(9) COMP VALUE ZERO.
030800     05  WS-JW-Y2               PIC S9(9) COMP VALUE ZERO.
030900     05  WS-JW-M2                PIC S9(9) COMP VALUE ZERO.
031000     05  WS-JW-JDN              PIC S9(9) COMP VALUE ZERO.
031100     05  WS-JW-L                PIC S9(9) COMP VALUE ZERO.
031200     05  WS-JW-N                PIC S9(9) COMP VALUE ZERO.
031300     05  WS-JW-I                PIC S9(9) COMP VALUE ZERO.
031400     05  WS-JW-J                PIC S9(9) COMP VALUE ZERO.
031500     05  WS-JW-OUT-Y            PIC S9(9) COMP VALUE ZERO.
031600     05  WS-JW-OUT-M            PIC S9(9) COMP VALUE ZERO.
031700     05  WS-JW-OUT-D            PIC S9(9) COMP VALUE ZERO.
031800 01  WS-OLD-OFFER-JDN           PIC S9(9) COMP VALUE ZERO.
031900 01  WS-NEW-OFFER-JDN           PIC S9(9) COMP VALUE ZERO.
032000 01  WS-DAY-OFFSET              PIC S9(9) COMP VALUE ZERO.
032100 
032200 01  WS-TODAY.
032300     05  WS-TODAY-YYYYMMDD      PIC 9(8) VALUE ZERO.
032400     05  WS-TODAY-BROKEN REDEFINES WS-TODAY-YYYYMMDD.
032500         10  WS-TODAY-YYYY      PIC 9(4).
032600         10  WS-TODAY-MM        PIC 9(2).
032700         10  WS-TODAY-DD        PIC 9(2).
032800 
032900 01  WS-SCN-START-DATE-PACKED   PIC 9(8) VALUE ZERO.
033000 01  WS-SCN-START-DATE-BROKEN REDEFINES
033100         WS-SCN-START-DATE-PACKED.
033200     05  WS-SSB-YYYY            PIC 9(4).
033300     05  WS-SSB-MM              PIC 9(2).
033400     05  WS-SSB-DD              PIC 9(2).
033500 
033600 01  WS-PAGE-HEADING-1.
033700     05  FILLER                 PIC X(38) VALUE SPACES.
033800     05  FILLER                 PIC X(39)
033900         VALUE "COMPENSATION OFFER SCENARIO REPORT".
034000     05  FILLER                 PIC X(55) VALUE SPACES.
034100 01  WS-PAGE-HEADING-2.
034200     05  FILLER                 PIC X(10) VALUE "RUN DATE: ".
034300     05  WS-PH2-DATE            PIC 9999/99/99.
034400     05  FILLER                 PIC X(112) VALUE SPACES.
034500 
034600 01  WS-BLOCK-HEADING.
034700     05  FILLER                 PIC X(06) VALUE "OFFER:".
034800     05  FILLER                 PIC X(01) VALUE SPACE.
034900     05  WS-BH-BLOCK-NAME       PIC X(40) VALUE SPACES.
035000     05  FILLER                 PIC X(85) VALUE SPACES.
035100 
035200 01  WS-COLUMN-HEADING.
035300     05  FILLER                 PIC X(06) VALUE " YEAR ".
035400     05  FILLER                 PIC X(02) VALUE SPACES.
035500     05  FILLER                 PIC X(14) VALUE "         BASE ".
035600     05  FILLER                 PIC X(02) VALUE SPACES.
035700     05  FILLER                 PIC X(14) VALUE "        BONUS ".
035800     05  FILLER                 PIC X(02) VALUE SPACES.
035900     05  FILLER                 PIC X(14) VALUE "       EQUITY ".
036000     05  FILLER                 PIC X(02) VALUE SPACES.
036100     05  FILLER                 PIC X(14) VALUE "        TOTAL ".
036200     05  FILLER                 PIC X(62) VALUE SPACES.
036300 
036400 01  WS-DETAIL-LINE.
036500     05  DET-YEAR               PIC Z9 VALUE ZERO.
036600     05  FILLER                 PIC X(06) VALUE SPACES.
036700     05  DET-BASE               PIC ZZZ,ZZZ,ZZ9.99- .
036800     05  FILLER                 PIC X(01) VALUE SPACE.
036900     05  DET-BONUS              PIC ZZZ,ZZZ,ZZ9.99- .
037000     05  FILLER                 PIC X(01) VALUE SPACE.
037100     05  DET-EQUITY             PIC ZZZ,ZZZ,ZZ9.99- .
037200     05  FILLER                 PIC X(01) VALUE SPACE.
037300     05  DET-TOTAL              PIC ZZZ,ZZZ,ZZ9.99- .
037400     05  FILLER                 PIC X(61) VALUE SPACES.
037500 
037600 01  WS-IMPACT-DETAIL-LINE.
037700     05  FILLER                 PIC X(08) VALUE SPACES.
037800     05  FILLER                 PIC X(14) VALUE "VS BASE DIFF: ".
037900     05  IDL-DIFF               PIC ZZZ,ZZZ,ZZ9.99- .
038000     05  FILLER                 PIC X(02) VALUE SPACES.
038100     05  FILLER                 PIC X(06) VALUE "PCT: ".
038200     05  IDL-PCT                PIC ZZ9.99- .
038300     05  FILLER                 PIC X(01) VALUE "%".
038400     05  FILLER                 PIC X(79) VALUE SPACES.
038500 
038600 01  WS-BLOCK-FOOTER-1.
038700     05  FILLER                 PIC X(08) VALUE SPACES.
038800     05  FILLER                 PIC X(2)  VALUE ZERO.
038900     05  FBF-HORIZON            PIC Z9 VALUE ZERO.
039000     05  FILLER                 PIC X(7) VALUE "-YEAR ".
039100     05  FILLER                 PIC X(7) VALUE "TOTAL: ".
039200     05  FBF-TOTAL              PIC ZZZ,ZZZ,ZZ9.99- .
039300     05  FILLER                 PIC X(91) VALUE SPACES.
039400 
039500 01  WS-BLOCK-FOOTER-2.
039600     05  FILLER                 PIC X(08) VALUE SPACES.
039700     05  FILLER                 PIC X(6)  VALUE "BASE ".
039800     05  FBF-PCT-BASE           PIC ZZ9.9- .
039900     05  FILLER                 PIC X(2) VALUE "% ".
040000     05  FILLER                 PIC X(7)  VALUE "BONUS ".
040100     05  FBF-PCT-BONUS          PIC ZZ9.9- .
040200     05  FILLER                 PIC X(2) VALUE "% ".
040300     05  FILLER                 PIC X(8)  VALUE "EQUITY ".
040400     05  FBF-PCT-EQUITY         PIC ZZ9.9- .
040500     05  FILLER                 PIC X(2) VALUE "% ".
040600     05  FILLER                 PIC X(6)  VALUE "CAGR ".
040700     05  FBF-CAGR               PIC ZZ9.99- .
040800     05  FILLER                 PIC X(1) VALUE "%".
040900     05  FILLER                 PIC X(65) VALUE SPACES.
041000 
041100 01  WS-IMPACT-FOOTER.
041200     05  FILLER                 PIC X(08) VALUE SPACES.
041300     05  FILLER                 PIC X(23)
041400         VALUE "TOTAL IMPACT VS BASE: ".
041500     05  IF-TOTAL-DIFF          PIC ZZZ,ZZZ,ZZZ,ZZ9.99- .
041600     05  FILLER                 PIC X(02) VALUE SPACES.
041700     05  FILLER                 PIC X(06) VALUE "PCT: ".
041800     05  IF-TOTAL-PCT           PIC ZZ9.99- .
041900     05  FILLER                 PIC X(01) VALUE "%".
042000     05  FILLER                 PIC X(66) VALUE SPACES.
042100 
042200 01  WS-GRAND-FOOTER.
042300     05  FILLER                 PIC X(08) VALUE SPACES.
042400     05  FILLER                 PIC X(20)
042500         VALUE "BLOCKS PROCESSED: ".
042600     05  GF-BLOCK-COUNT         PIC ZZZ9.
042700     05  FILLER                 PIC X(100) VALUE SPACES.
042800 
042900 PROCEDURE DIVISION.
043000 DECLARATIVES.
043100 FILE-ERROR-HANDLING SECTION.
043200     USE AFTER ERROR PROCEDURE ON OFFERS-FILE
043300                                SCENARIOS-FILE
043400                                PROJECTION-FILE
043500                                REPORT-FILE.
043600 000000-FILE-STATUS-CHECK.
043700     DISPLAY "*** FILE ERROR - OFFERS  ST=" FS-OFFERS-FILE
043800     DISPLAY "*** FILE ERROR - SCENARI ST=" FS-SCENARIOS-FILE
043900     DISPLAY "*** FILE ERROR - PROJECT ST="
044000              FS-PROJECTION-FILE
044100     DISPLAY "*** FILE ERROR - REPORT  ST=" FS-REPORT-FILE
044200     DISPLAY "*** RUN TERMINATED."
044300     CLOSE OFFERS-FILE SCENARIOS-FILE PROJECTION-FILE
044400           REPORT-FILE
044500     STOP RUN.
044600 END DECLARATIVES.
044700 
044800 MAIN-PARAGRAPH.
044900     PERFORM 100000-BEGIN-INITIALIZATION
045000        THRU 100000-END-INITIALIZATION
045100 
045200     PERFORM 200000-BEGIN-PROJECT-BASE
045300        THRU 200000-END-PROJECT-BASE
045400 
045500     PERFORM 300000-BEGIN-PROCESS-SCENARIO
045600        THRU 300000-END-PROCESS-SCENARIO
045700       UNTIL SW-SCENARIOS-EOF
045800          OR WS-SCENARIO-COUNT IS GREATER THAN
045900             CTE-10-MAX-SCENARIOS
046000 
046100     PERFORM 900000-BEGIN-WRAP-UP
046200        THRU 900000-END-WRAP-UP
046300 
046400     STOP RUN.
046500 
046600*--------------------------------------------------
046700*  100000  OPEN FILES, LOAD THE BASE OFFER AND ITS
046800*          GRANTS, PRIME THE SCENARIO READ.
046900*--------------------------------------------------
047000 100000-BEGIN-INITIALIZATION.
047100     ACCEPT WS-TODAY-YYYYMMDD FROM DATE YYYYMMDD
047200 
047300     OPEN INPUT  OFFERS-FILE
047400     OPEN INPUT  SCENARIOS-FILE
047500     OPEN EXTEND PROJECTION-FILE
047600     OPEN EXTEND REPORT-FILE
047700 
047800     MOVE CTE-04-DEFAULT-HORIZON TO WS-HORIZON
047900 
048000     WRITE REPORT-LINE   FROM WS-PAGE-HEADING-1
048100     MOVE WS-TODAY-YYYYMMDD TO WS-PH2-DATE
048200     WRITE REPORT-LINE   FROM WS-PAGE-HEADING-2
048300 
048400     PERFORM 105000-BEGIN-READ-OFFER-RECORD
048500        THRU 105000-END-READ-OFFER-RECORD
048600 
048700     IF NOT SW-OFFERS-EOF AND OFFER-REC-IS-OFFER
048800         MOVE OFFER-NAME   TO WS-BASE-OFFER-NAME
048900         MOVE BASE-SALARY  TO WS-BASE-BASE-SALARY
049000         MOVE SIGNING-BONUS TO WS-BASE-SIGNING-BONUS
049100         MOVE BONUS-PCT    TO WS-BASE-BONUS-PCT
049200         MOVE BONUS-FIXED  TO WS-BASE-BONUS-FIXED
049300         MOVE START-YYYY   TO WS-BASE-START-YYYY
049400         MOVE START-MM     TO WS-BASE-START-MM
049500         MOVE START-DD     TO WS-BASE-START-DD
049600         MOVE GRANT-COUNT  TO WS-BASE-GRANT-COUNT
049700 
049800         PERFORM 105000-BEGIN-READ-OFFER-RECORD
049900            THRU 105000-END-READ-OFFER-RECORD
050000 
050100         PERFORM 106000-BEGIN-LOAD-ONE-BASE-GRANT
050200            THRU 106000-END-LOAD-ONE-BASE-GRANT
050300           VARYING IDX-BASE-GRANT FROM CTE-01 BY CTE-01
050400             UNTIL IDX-BASE-GRANT IS GREATER THAN
050500                   WS-BASE-GRANT-COUNT
050600                OR SW-OFFERS-EOF
050700                OR NOT GRANT-REC-IS-GRANT
050800     END-IF
050900 
051000     PERFORM 120000-BEGIN-READ-SCENARIO-RECORD
051100        THRU 120000-END-READ-SCENARIO-RECORD.
051200 100000-END-INITIALIZATION.
051300     EXIT.
051400 
051500 105000-BEGIN-READ-OFFER-RECORD.
051600     READ OFFERS-FILE
051700         AT END
051800             SET SW-OFFERS-EOF TO TRUE
051900     END-READ.
052000 105000-END-READ-OFFER-RECORD.
052100     EXIT.
052200 
052300 106000-BEGIN-LOAD-ONE-BASE-GRANT.
052400     MOVE GRANT-VALUE     TO WS-BG-GRANT-VALUE (IDX-BASE-GRANT)
052500     MOVE CLIFF-MONTHS    TO WS-BG-CLIFF-MONTHS (IDX-BASE-GRANT)
052600     MOVE DURATION-MONTHS TO
052700          WS-BG-DURATION-MONTHS (IDX-BASE-GRANT)
052800     MOVE FREQUENCY       TO WS-BG-FREQUENCY (IDX-BASE-GRANT)
052900     MOVE GRANT-YYYY      TO WS-BG-GRANT-YYYY (IDX-BASE-GRANT)
053000     MOVE GRANT-MM        TO WS-BG-GRANT-MM (IDX-BASE-GRANT)
053100     MOVE GRANT-DD        TO WS-BG-GRANT-DD (IDX-BASE-GRANT)
053200     MOVE REFRESH-RATE    TO WS-BG-REFRESH-RATE (IDX-BASE-GRANT)
053300     MOVE GROWTH-RATE     TO WS-BG-GROWTH-RATE (IDX-BASE-GRANT)
053400 
053500     IF IDX-BASE-GRANT IS LESS THAN WS-BASE-GRANT-COUNT
053600         PERFORM 105000-BEGIN-READ-OFFER-RECORD
053700            THRU 105000-END-READ-OFFER-RECORD
053800     END-IF.
053900 106000-END-LOAD-ONE-BASE-GRANT.
054000     EXIT.
054100 
054200 120000-BEGIN-READ-SCENARIO-RECORD.
054300     READ SCENARIOS-FILE
054400         AT END
054500             SET SW-SCENARIOS-EOF TO TRUE
054600     END-READ.
054700 120000-END-READ-SCENARIO-RECORD.
054800     EXIT.
054900 
055000*--------------------------------------------------
055100*  200000  PROJECT THE BASE OFFER, UNCHANGED, AND
055200*          SAVE ITS YEARLY TOTALS FOR COMPARISON.
055300*--------------------------------------------------
055400 200000-BEGIN-PROJECT-BASE.
055500     SET SW-IS-BASE-BLOCK TO TRUE
055600     PERFORM 210000-BEGIN-COPY-BASE-TO-CURRENT
055700        THRU 210000-END-COPY-BASE-TO-CURRENT
055800     MOVE WS-BASE-OFFER-NAME TO WS-BH-BLOCK-NAME
055900 
056000     PERFORM 400000-BEGIN-PROJECT-AND-PRINT-BLOCK
056100        THRU 400000-END-PROJECT-AND-PRINT-BLOCK
056200 
056300     MOVE WS-BLOCK-GRAND-TOTAL TO WS-BASE-GRAND-TOTAL.
056400 200000-END-PROJECT-BASE.
056500     EXIT.
056600 
056700 210000-BEGIN-COPY-BASE-TO-CURRENT.
056800     MOVE WS-BASE-OFFER-NAME    TO WS-OFFER-NAME
056900     MOVE WS-BASE-BASE-SALARY   TO WS-BASE-SALARY
057000     MOVE WS-BASE-SIGNING-BONUS TO WS-SIGNING-BONUS
057100     MOVE WS-BASE-BONUS-PCT     TO WS-BONUS-PCT
057200     MOVE WS-BASE-BONUS-FIXED   TO WS-BONUS-FIXED
057300     MOVE WS-BASE-START-YYYY    TO WS-START-YYYY
057400     MOVE WS-BASE-START-MM      TO WS-START-MM
057500     MOVE WS-BASE-START-DD      TO WS-START-DD
057600     MOVE WS-BASE-GRANT-COUNT   TO WS-GRANT-COUNT
057700     SET SW-EXIT-ACTIVE TO FALSE
057800     MOVE ZERO TO WS-EXIT-WORK
057900 
058000     PERFORM 211000-BEGIN-COPY-ONE-GRANT
058100        THRU 211000-END-COPY-ONE-GRANT
058200       VARYING IDX-GRANT FROM CTE-01 BY CTE-01
058300         UNTIL IDX-GRANT IS GREATER THAN WS-GRANT-COUNT.
058400 210000-END-COPY-BASE-TO-CURRENT.
058500     EXIT.
058600 
058700 211000-BEGIN-COPY-ONE-GRANT.
058800     MOVE WS-BG-GRANT-VALUE (IDX-GRANT) TO
058900          WS-GRANT-VALUE (IDX-GRANT)
059000     MOVE WS-BG-CLIFF-MONTHS (IDX-GRANT) TO
059100          WS-CLIFF-MONTHS (IDX-GRANT)
059200     MOVE WS-BG-DURATION-MONTHS (IDX-GRANT) TO
059300          WS-DURATION-MONTHS (IDX-GRANT)
059400     MOVE WS-BG-FREQUENCY (IDX-GRANT) TO
059500          WS-FREQUENCY (IDX-GRANT)
059600     MOVE WS-BG-GRANT-YYYY (IDX-GRANT) TO
059700          WS-GRANT-YYYY (IDX-GRANT)
059800     MOVE WS-BG-GRANT-MM (IDX-GRANT) TO
059900          WS-GRANT-MM (IDX-GRANT)
060000     MOVE WS-BG-GRANT-DD (IDX-GRANT) TO
060100          WS-GRANT-DD (IDX-GRANT)
060200     MOVE WS-BG-REFRESH-RATE (IDX-GRANT) TO
060300          WS-REFRESH-RATE (IDX-GRANT)
060400     MOVE WS-BG-GROWTH-RATE (IDX-GRANT) TO
060500          WS-GROWTH-RATE (IDX-GRANT).
060600 211000-END-COPY-ONE-GRANT.
060700     EXIT.
060800 
060900*--------------------------------------------------
061000*  300000  ONE SCENARIO - BUILD THE MUTATED OFFER,
061100*          PROJECT AND PRINT IT, THEN ADVANCE.
061200*--------------------------------------------------
061300 300000-BEGIN-PROCESS-SCENARIO.
061400     IF SW-SCENARIOS-EOF
061500         GO TO 300000-END-PROCESS-SCENARIO
061600     END-IF
061700 
061800     ADD CTE-01 TO WS-SCENARIO-COUNT
061900     SET SW-IS-BASE-BLOCK TO FALSE
062000     SET SW-SCENARIO-VALID TO TRUE
062100     PERFORM 210000-BEGIN-COPY-BASE-TO-CURRENT
062200        THRU 210000-END-COPY-BASE-TO-CURRENT
062300 
062400     EVALUATE TRUE
062500         WHEN SCN-TYPE-START-DATE
062600             PERFORM 320000-BEGIN-BUILD-START-DATE
062700                THRU 320000-END-BUILD-START-DATE
062800         WHEN SCN-TYPE-EXIT
062900             PERFORM 330000-BEGIN-BUILD-EXIT
063000                THRU 330000-END-BUILD-EXIT
063100         WHEN SCN-TYPE-GROWTH-RATE
063200             PERFORM 340000-BEGIN-BUILD-GROWTH-RATE
063300                THRU 340000-END-BUILD-GROWTH-RATE
063400         WHEN SCN-TYPE-REFRESH-RATE
063500             PERFORM 350000-BEGIN-BUILD-REFRESH-RATE
063600                THRU 350000-END-BUILD-REFRESH-RATE
063700         WHEN OTHER
063800             SET SW-SCENARIO-VALID TO FALSE
063900     END-EVALUATE
064000 
064100     IF SW-SCENARIO-VALID
064200         PERFORM 400000-BEGIN-PROJECT-AND-PRINT-BLOCK
064300            THRU 400000-END-PROJECT-AND-PRINT-BLOCK
064400         PERFORM 460000-BEGIN-IMPACT-FOOTER
064500            THRU 460000-END-IMPACT-FOOTER
064600     END-IF
064700 
064800     PERFORM 120000-BEGIN-READ-SCENARIO-RECORD
064900        THRU 120000-END-READ-SCENARIO-RECORD.
065000 300000-END-PROCESS-SCENARIO.
065100     EXIT.
065200 
065300*--------------------------------------------------
065400*  320000  START-DATE SCENARIO - SHIFT THE OFFER
065500*          AND EVERY GRANT BY THE SAME DAY COUNT.
065600*          SKIPPED IF THE NEW DATE IS MISSING.
065700*--------------------------------------------------
065800 320000-BEGIN-BUILD-START-DATE.
065900     IF SCN-NEW-YYYY = ZERO
066000         SET SW-SCENARIO-VALID TO FALSE
066100         GO TO 320000-END-BUILD-START-DATE
066200     END-IF
066300 
066400     MOVE WS-START-YYYY TO WS-JW-Y
066500     MOVE WS-START-MM   TO WS-JW-M
066600     MOVE WS-START-DD   TO WS-JW-D
066700     PERFORM 500000-BEGIN-DATE-TO-JULIAN
066800        THRU 500000-END-DATE-TO-JULIAN
066900     MOVE WS-JW-JDN TO WS-OLD-OFFER-JDN
067000 
067100     MOVE SCN-NEW-YYYY  TO WS-JW-Y
067200     MOVE SCN-NEW-MM    TO WS-JW-M
067300     MOVE SCN-NEW-DD    TO WS-JW-D
067400     PERFORM 500000-BEGIN-DATE-TO-JULIAN
067500        THRU 500000-END-DATE-TO-JULIAN
067600     MOVE WS-JW-JDN TO WS-NEW-OFFER-JDN
067700 
067800     COMPUTE WS-DAY-OFFSET =
067900         WS-NEW-OFFER-JDN - WS-OLD-OFFER-JDN
068000 
068100     MOVE SCN-NEW-YYYY TO WS-START-YYYY
068200     MOVE SCN-NEW-MM   TO WS-START-MM
068300     MOVE SCN-NEW-DD   TO WS-START-DD
068400     MOVE SCN-NEW-YYYY TO WS-SSB-YYYY
068500     MOVE SCN-NEW-MM   TO WS-SSB-MM
068600     MOVE SCN-NEW-DD   TO WS-SSB-DD
068700 
068800     IF WS-GRANT-COUNT IS GREATER THAN ZERO
068900         PERFORM 321000-BEGIN-SHIFT-ONE-GRANT
069000            THRU 321000-END-SHIFT-ONE-GRANT
069100           VARYING IDX-GRANT FROM CTE-01 BY CTE-01
069200             UNTIL IDX-GRANT IS GREATER THAN WS-GRANT-COUNT
069300     END-IF
069400 
069500     STRING "Scenario " DELIMITED BY SIZE
069600            WS-SCENARIO-COUNT DELIMITED BY SIZE
069700            ": NEW START DATE" DELIMITED BY SIZE
069800         INTO WS-BH-BLOCK-NAME.
069900 320000-END-BUILD-START-DATE.
070000     EXIT.
070100 
070200 321000-BEGIN-SHIFT-ONE-GRANT.
070300     MOVE WS-GRANT-YYYY (IDX-GRANT) TO WS-JW-Y
070400     MOVE WS-GRANT-MM   (IDX-GRANT) TO WS-JW-M
070500     MOVE WS-GRANT-DD   (IDX-GRANT) TO WS-JW-D
070600     PERFORM 500000-BEGIN-DATE-TO-JULIAN
070700        THRU 500000-END-DATE-TO-JULIAN
070800 
070900     COMPUTE WS-JW-JDN = WS-JW-JDN + WS-DAY-OFFSET
071000 
071100     PERFORM 510000-BEGIN-JULIAN-TO-DATE
071200        THRU 510000-END-JULIAN-TO-DATE
071300 
071400     MOVE WS-JW-OUT-Y TO WS-GRANT-YYYY (IDX-GRANT)
071500     MOVE WS-JW-OUT-M TO WS-GRANT-MM (IDX-GRANT)
071600     MOVE WS-JW-OUT-D TO WS-GRANT-DD (IDX-GRANT).
071700 321000-END-SHIFT-ONE-GRANT.
071800     EXIT.
071900 
072000*--------------------------------------------------
072100*  330000  EXIT SCENARIO - FLAGS THE MULTIPLIER AND
072200*          YEAR; THE VESTING PARAGRAPH APPLIES IT.
072300*          SKIPPED IF THE VALUATION IS MISSING.
072400*--------------------------------------------------
072500 330000-BEGIN-BUILD-EXIT.
072600     IF SCN-EXIT-VALUATION = ZERO
072700         SET SW-SCENARIO-VALID TO FALSE
072800         GO TO 330000-END-BUILD-EXIT
072900     END-IF
073000 
073100     SET SW-EXIT-ACTIVE TO TRUE
073200     MOVE SCN-EXIT-VALUATION TO WS-EXIT-VALUATION
073300 
073400     IF SCN-EXIT-YEAR = ZERO
073500         MOVE CTE-04-DEFAULT-EXIT-YEAR TO WS-EXIT-YEAR
073600     ELSE
073700         MOVE SCN-EXIT-YEAR TO WS-EXIT-YEAR
073800     END-IF
073900 
074000     COMPUTE WS-EXIT-MULTIPLIER =
074100         WS-EXIT-VALUATION / CTE-1-BILLION
074200 
074300     MOVE SPACES TO WS-BH-BLOCK-NAME
074400     STRING WS-BASE-OFFER-NAME DELIMITED BY "  "
074500            " (Exit Scenario)" DELIMITED BY SIZE
074600         INTO WS-BH-BLOCK-NAME.
074700 330000-END-BUILD-EXIT.
074800     EXIT.
074900 
075000*--------------------------------------------------
075100*  340000  GROWTH-RATE SCENARIO - EVERY GRANT TAKES
075200*          THE NEW RATE.  SKIPPED IF ZERO.
075300*--------------------------------------------------
075400 340000-BEGIN-BUILD-GROWTH-RATE.
075500     IF SCN-GROWTH-RATE = ZERO
075600         SET SW-SCENARIO-VALID TO FALSE
075700         GO TO 340000-END-BUILD-GROWTH-RATE
075800     END-IF
075900 
076000     IF WS-GRANT-COUNT IS GREATER THAN ZERO
076100         PERFORM 341000-BEGIN-SET-ONE-GROWTH-RATE
076200            THRU 341000-END-SET-ONE-GROWTH-RATE
076300           VARYING IDX-GRANT FROM CTE-01 BY CTE-01
076400             UNTIL IDX-GRANT IS GREATER THAN WS-GRANT-COUNT
076500     END-IF
076600 
076700     STRING "Scenario " DELIMITED BY SIZE
076800            WS-SCENARIO-COUNT DELIMITED BY SIZE
076900            ": NEW GROWTH RATE" DELIMITED BY SIZE
077000         INTO WS-BH-BLOCK-NAME.
077100 340000-END-BUILD-GROWTH-RATE.
077200     EXIT.
077300 
077400 341000-BEGIN-SET-ONE-GROWTH-RATE.
077500     MOVE SCN-GROWTH-RATE TO WS-GROWTH-RATE (IDX-GRANT).
077600 341000-END-SET-ONE-GROWTH-RATE.
077700     EXIT.
077800 
077900*--------------------------------------------------
078000*  350000  REFRESH-RATE SCENARIO - EVERY GRANT
078100*          TAKES THE NEW RATE.  SKIPPED IF ZERO.
078200*--------------------------------------------------
078300 350000-BEGIN-BUILD-REFRESH-RATE.
078400     IF SCN-REFRESH-RATE = ZERO
078500         SET SW-SCENARIO-VALID TO FALSE
078600         GO TO 350000-END-BUILD-REFRESH-RATE
078700     END-IF
078800 
078900     IF WS-GRANT-COUNT IS GREATER THAN ZERO
079000         PERFORM 351000-BEGIN-SET-ONE-REFRESH-RATE
079100            THRU 351000-END-SET-ONE-REFRESH-RATE
079200           VARYING IDX-GRANT FROM CTE-01 BY CTE-01
079300             UNTIL IDX-GRANT IS GREATER THAN WS-GRANT-COUNT
079400     END-IF
079500 
079600     STRING "Scenario " DELIMITED BY SIZE
079700            WS-SCENARIO-COUNT DELIMITED BY SIZE
079800            ": NEW REFRESH RATE" DELIMITED BY SIZE
079900         INTO WS-BH-BLOCK-NAME.
080000 350000-END-BUILD-REFRESH-RATE.
080100     EXIT.
080200 
080300 351000-BEGIN-SET-ONE-REFRESH-RATE.
080400     MOVE SCN-REFRESH-RATE TO WS-REFRESH-RATE (IDX-GRANT).
080500 351000-END-SET-ONE-REFRESH-RATE.
080600     EXIT.
080700 
080800*--------------------------------------------------
080900*  400000  PROJECT THE CURRENT OFFER YEAR BY YEAR
081000*          AND PRINT ITS BLOCK, THE SAME SHAPE
081100*          CMPPROJ USES FOR ONE OFFER.
081200*--------------------------------------------------
081300 400000-BEGIN-PROJECT-AND-PRINT-BLOCK.
081400     ADD CTE-01 TO WS-BLOCK-COUNT
081500     WRITE REPORT-LINE FROM WS-BLOCK-HEADING
081600     WRITE REPORT-LINE FROM WS-COLUMN-HEADING
081700 
081800     MOVE ZERO TO WS-BLOCK-METRICS
081900 
082000     PERFORM 420000-BEGIN-PROJECT-ONE-YEAR
082100        THRU 420000-END-PROJECT-ONE-YEAR
082200       VARYING WS-YEAR FROM CTE-01 BY CTE-01
082300         UNTIL WS-YEAR IS GREATER THAN WS-HORIZON
082400 
082500     PERFORM 450000-BEGIN-BLOCK-METRICS
082600        THRU 450000-END-BLOCK-METRICS.
082700 400000-END-PROJECT-AND-PRINT-BLOCK.
082800     EXIT.
082900 
083000 420000-BEGIN-PROJECT-ONE-YEAR.
083100     PERFORM 421000-BEGIN-COMPUTE-BASE
083200        THRU 421000-END-COMPUTE-BASE
083300     PERFORM 422000-BEGIN-COMPUTE-BONUS
083400        THRU 422000-END-COMPUTE-BONUS
083500     PERFORM 430000-BEGIN-COMPUTE-EQUITY
083600        THRU 430000-END-COMPUTE-EQUITY
083700 
083800     COMPUTE WS-YEAR-TOTAL =
083900         WS-YEAR-BASE + WS-YEAR-BONUS + WS-YEAR-EQUITY
084000 
084100     ADD WS-YEAR-BASE   TO WS-SUM-BASE
084200     ADD WS-YEAR-BONUS  TO WS-SUM-BONUS
084300     ADD WS-YEAR-EQUITY TO WS-SUM-EQUITY
084400 
084500     IF WS-YEAR = CTE-01
084600         MOVE WS-YEAR-TOTAL TO WS-FIRST-YEAR-TOTAL
084700     END-IF
084800     MOVE WS-YEAR-TOTAL TO WS-LAST-YEAR-TOTAL
084900 
085000     MOVE SPACES         TO YEARLY-PROJECTION-REC
085100     MOVE WS-BH-BLOCK-NAME TO PROJ-OFFER-NAME
085200     MOVE WS-YEAR        TO PROJ-YEAR
085300     MOVE WS-YEAR-BASE   TO PROJ-BASE
085400     MOVE WS-YEAR-BONUS  TO PROJ-BONUS
085500     MOVE WS-YEAR-EQUITY TO PROJ-EQUITY
085600     MOVE WS-YEAR-TOTAL  TO PROJ-TOTAL
085700     WRITE YEARLY-PROJECTION-REC
085800 
085900     MOVE WS-YEAR        TO DET-YEAR
086000     MOVE WS-YEAR-BASE   TO DET-BASE
086100     MOVE WS-YEAR-BONUS  TO DET-BONUS
086200     MOVE WS-YEAR-EQUITY TO DET-EQUITY
086300     MOVE WS-YEAR-TOTAL  TO DET-TOTAL
086400     WRITE REPORT-LINE FROM WS-DETAIL-LINE
086500 
086600     IF SW-IS-BASE-BLOCK
086700         MOVE WS-YEAR-TOTAL TO
086800              WS-BASE-YEAR-TOTAL (WS-YEAR)
086900     ELSE
087000         PERFORM 440000-BEGIN-YEAR-IMPACT
087100            THRU 440000-END-YEAR-IMPACT
087200     END-IF.
087300 420000-END-PROJECT-ONE-YEAR.
087400     EXIT.
087500 
087600 421000-BEGIN-COMPUTE-BASE.
087700     MOVE WS-BASE-SALARY TO WS-YEAR-BASE.
087800 421000-END-COMPUTE-BASE.
087900     EXIT.
088000 
088100 422000-BEGIN-COMPUTE-BONUS.
088200     COMPUTE WS-YEAR-BONUS ROUNDED =
088300         WS-BONUS-FIXED +
088400         (WS-BASE-SALARY * WS-BONUS-PCT / CTE-100)
088500 
088600     IF WS-YEAR = CTE-01
088700         ADD WS-SIGNING-BONUS TO WS-YEAR-BONUS
088800     END-IF.
088900 422000-END-COMPUTE-BONUS.
089000     EXIT.
089100 
089200*--------------------------------------------------
089300*  430000  EQUITY = SUM OVER GRANTS OF (VESTED VALUE
089400*          AT YEAR-Y DATE + REFRESH-GRANT VALUE).
089500*--------------------------------------------------
089600 430000-BEGIN-COMPUTE-EQUITY.
089700     MOVE ZERO TO WS-YEAR-EQUITY
089800 
089900     IF WS-GRANT-COUNT IS GREATER THAN ZERO
090000         PERFORM 431000-BEGIN-ADD-ONE-GRANT
090100            THRU 431000-END-ADD-ONE-GRANT
090200           VARYING IDX-GRANT FROM CTE-01 BY CTE-01
090300             UNTIL IDX-GRANT IS GREATER THAN WS-GRANT-COUNT
090400     END-IF.
090500 430000-END-COMPUTE-EQUITY.
090600     EXIT.
090700 
090800 431000-BEGIN-ADD-ONE-GRANT.
090900     COMPUTE WS-EVAL-YYYY =
091000         WS-GRANT-YYYY (IDX-GRANT) + WS-YEAR - CTE-01
091100 
091200     COMPUTE WS-MONTHS-ELAPSED =
091300         (WS-EVAL-YYYY - WS-GRANT-YYYY (IDX-GRANT)) * CTE-12
091400 
091500     PERFORM 432000-BEGIN-VESTED-AMOUNT
091600        THRU 432000-END-VESTED-AMOUNT
091700 
091800     PERFORM 435000-BEGIN-REFRESH-VALUE
091900        THRU 435000-END-REFRESH-VALUE
092000 
092100     ADD WS-VESTED-VALUE   TO WS-YEAR-EQUITY
092200     ADD WS-REFRESH-VALUE  TO WS-YEAR-EQUITY.
092300 431000-END-ADD-ONE-GRANT.
092400     EXIT.
092500 
092600 432000-BEGIN-VESTED-AMOUNT.
092700     MOVE ZERO TO WS-VESTED-VALUE
092800 
092900     IF WS-MONTHS-ELAPSED IS LESS THAN
093000             WS-CLIFF-MONTHS (IDX-GRANT)
093100         GO TO 432000-END-VESTED-AMOUNT
093200     END-IF
093300 
093400     IF WS-MONTHS-ELAPSED >= WS-DURATION-MONTHS (IDX-GRANT)
093500         MOVE 1 TO WS-RAW-PCT
093600     ELSE
093700         COMPUTE WS-RAW-PCT =
093800             WS-MONTHS-ELAPSED /
093900             WS-DURATION-MONTHS (IDX-GRANT)
094000     END-IF
094100 
094200     PERFORM 433000-BEGIN-FREQUENCY-ROUNDING
094300        THRU 433000-END-FREQUENCY-ROUNDING
094400 
094500     COMPUTE WS-VESTED-VALUE ROUNDED =
094600         WS-GRANT-VALUE (IDX-GRANT) * WS-ROUNDED-PCT
094700 
094800     IF WS-GROWTH-RATE (IDX-GRANT) IS GREATER THAN ZERO
094900         PERFORM 434000-BEGIN-APPLY-GROWTH
095000            THRU 434000-END-APPLY-GROWTH
095100     END-IF
095200 
095300     IF SW-EXIT-ACTIVE AND WS-YEAR >= WS-EXIT-YEAR
095400         COMPUTE WS-VESTED-VALUE ROUNDED =
095500             WS-VESTED-VALUE * WS-EXIT-MULTIPLIER
095600     END-IF
095700 
095800     IF WS-VESTED-VALUE IS LESS THAN ZERO
095900         MOVE ZERO TO WS-VESTED-VALUE
096000     END-IF.
096100 432000-END-VESTED-AMOUNT.
096200     EXIT.
096300 
096400 433000-BEGIN-FREQUENCY-ROUNDING.
096500     MOVE WS-RAW-PCT TO WS-ROUNDED-PCT
096600 
096700     IF WS-FREQUENCY (IDX-GRANT) = "QUARTERLY"
096800         COMPUTE WS-BUCKET-SIZE =
096900             WS-DURATION-MONTHS (IDX-GRANT) / CTE-03
097000         COMPUTE WS-BUCKET-COUNT =
097100             WS-RAW-PCT * WS-BUCKET-SIZE
097200         COMPUTE WS-BUCKET-COUNT-INT =
097300             WS-BUCKET-COUNT
097400         MOVE WS-BUCKET-COUNT-INT TO WS-BUCKET-COUNT
097500         COMPUTE WS-ROUNDED-PCT =
097600             WS-BUCKET-COUNT / WS-BUCKET-SIZE
097700     END-IF
097800 
097900     IF WS-FREQUENCY (IDX-GRANT) = "ANNUALLY"
098000         COMPUTE WS-BUCKET-SIZE =
098100             WS-DURATION-MONTHS (IDX-GRANT) / CTE-12-MONTHS
098200         COMPUTE WS-BUCKET-COUNT =
098300             WS-RAW-PCT * WS-BUCKET-SIZE
098400         COMPUTE WS-BUCKET-COUNT-INT =
098500             WS-BUCKET-COUNT
098600         MOVE WS-BUCKET-COUNT-INT TO WS-BUCKET-COUNT
098700         COMPUTE WS-ROUNDED-PCT =
098800             WS-BUCKET-COUNT / WS-BUCKET-SIZE
098900     END-IF.
099000 433000-END-FREQUENCY-ROUNDING.
099100     EXIT.
099200 
099300 434000-BEGIN-APPLY-GROWTH.
099400     COMPUTE WS-GROWTH-YEARS =
099500         WS-MONTHS-ELAPSED / CTE-12
099600 
099700     COMPUTE WS-GROWTH-FACTOR =
099800         (1 + WS-GROWTH-RATE (IDX-GRANT)) **
099900         WS-GROWTH-YEARS
100000 
100100     COMPUTE WS-VESTED-VALUE ROUNDED =
100200         WS-VESTED-VALUE * WS-GROWTH-FACTOR.
100300 434000-END-APPLY-GROWTH.
100400     EXIT.
100500 
100600 435000-BEGIN-REFRESH-VALUE.
100700     MOVE ZERO TO WS-REFRESH-VALUE
100800 
100900     IF WS-YEAR IS GREATER THAN CTE-01
101000         AND WS-REFRESH-RATE (IDX-GRANT) IS GREATER THAN ZERO
101100         COMPUTE WS-REFRESH-VALUE ROUNDED =
101200             WS-GRANT-VALUE (IDX-GRANT) *
101300             WS-REFRESH-RATE (IDX-GRANT) / CTE-100
101400 
101500         IF WS-GROWTH-RATE (IDX-GRANT) IS GREATER THAN ZERO
101600             COMPUTE WS-GROWTH-YEARS =
101700                 WS-MONTHS-ELAPSED / CTE-12
101800             COMPUTE WS-GROWTH-FACTOR =
101900                 (1 + WS-GROWTH-RATE (IDX-GRANT)) **
102000                 WS-GROWTH-YEARS
102100             COMPUTE WS-REFRESH-VALUE ROUNDED =
102200                 WS-REFRESH-VALUE * WS-GROWTH-FACTOR
102300         END-IF
102400     END-IF.
102500 435000-END-REFRESH-VALUE.
102600     EXIT.
102700 
102800*--------------------------------------------------
102900*  440000  ONE YEAR'S IMPACT VS THE SAME YEAR OF
103000*          THE BASE PROJECTION.
103100*--------------------------------------------------
103200 440000-BEGIN-YEAR-IMPACT.
103300     COMPUTE WS-IMPACT-YEAR-DIFF =
103400         WS-YEAR-TOTAL - WS-BASE-YEAR-TOTAL (WS-YEAR)
103500 
103600     IF WS-BASE-YEAR-TOTAL (WS-YEAR) IS LESS THAN
103700             OR EQUAL TO ZERO
103800         MOVE ZERO TO WS-IMPACT-YEAR-PCT
103900     ELSE
104000         COMPUTE WS-IMPACT-YEAR-PCT ROUNDED =
104100             WS-IMPACT-YEAR-DIFF /
104200             WS-BASE-YEAR-TOTAL (WS-YEAR) * CTE-100
104300     END-IF
104400 
104500     MOVE WS-IMPACT-YEAR-DIFF TO IDL-DIFF
104600     MOVE WS-IMPACT-YEAR-PCT  TO IDL-PCT
104700     WRITE REPORT-LINE FROM WS-IMPACT-DETAIL-LINE.
104800 440000-END-YEAR-IMPACT.
104900     EXIT.
105000 
105100*--------------------------------------------------
105200*  450000  BLOCK METRICS - GRAND TOTAL, BREAKDOWN
105300*          PERCENTAGES, CAGR, BLOCK FOOTERS.
105400*--------------------------------------------------
105500 450000-BEGIN-BLOCK-METRICS.
105600     COMPUTE WS-BLOCK-GRAND-TOTAL =
105700         WS-SUM-BASE + WS-SUM-BONUS + WS-SUM-EQUITY
105800 
105900     IF WS-HORIZON IS LESS THAN CTE-02
106000         OR WS-FIRST-YEAR-TOTAL IS LESS THAN
106100            OR EQUAL TO ZERO
106200         MOVE ZERO TO WS-CAGR
106300     ELSE
106400         COMPUTE WS-POWER-IDX = WS-HORIZON - CTE-01
106500         COMPUTE WS-CAGR ROUNDED =
106600             (WS-LAST-YEAR-TOTAL / WS-FIRST-YEAR-TOTAL) **
106700             (1 / WS-POWER-IDX) - 1
106800     END-IF
106900 
107000     IF WS-BLOCK-GRAND-TOTAL IS LESS THAN OR EQUAL TO ZERO
107100         MOVE ZERO TO WS-PCT-BASE WS-PCT-BONUS WS-PCT-EQUITY
107200     ELSE
107300         COMPUTE WS-PCT-BASE ROUNDED =
107400             WS-SUM-BASE / WS-BLOCK-GRAND-TOTAL * CTE-100
107500         COMPUTE WS-PCT-BONUS ROUNDED =
107600             WS-SUM-BONUS / WS-BLOCK-GRAND-TOTAL * CTE-100
107700         COMPUTE WS-PCT-EQUITY ROUNDED =
107800             WS-SUM-EQUITY / WS-BLOCK-GRAND-TOTAL * CTE-100
107900     END-IF
108000 
108100     MOVE WS-HORIZON           TO FBF-HORIZON
108200     MOVE WS-BLOCK-GRAND-TOTAL TO FBF-TOTAL
108300     WRITE REPORT-LINE FROM WS-BLOCK-FOOTER-1
108400 
108500     MOVE WS-PCT-BASE   TO FBF-PCT-BASE
108600     MOVE WS-PCT-BONUS  TO FBF-PCT-BONUS
108700     MOVE WS-PCT-EQUITY TO FBF-PCT-EQUITY
108800     MOVE WS-CAGR       TO FBF-CAGR
108900     WRITE REPORT-LINE FROM WS-BLOCK-FOOTER-2.
109000 450000-END-BLOCK-METRICS.
109100     EXIT.
109200 
109300*--------------------------------------------------
109400*  460000  TOTAL IMPACT VS BASE FOR A SCENARIO
109500*          BLOCK (NOT PRINTED FOR THE BASE BLOCK).
109600*--------------------------------------------------
109700 460000-BEGIN-IMPACT-FOOTER.
109800     COMPUTE WS-IMPACT-TOTAL-DIFF =
109900         WS-BLOCK-GRAND-TOTAL - WS-BASE-GRAND-TOTAL
110000 
110100     IF WS-BASE-GRAND-TOTAL IS LESS THAN OR EQUAL TO ZERO
110200         MOVE ZERO TO WS-IMPACT-TOTAL-PCT
110300     ELSE
110400         COMPUTE WS-IMPACT-TOTAL-PCT ROUNDED =
110500             WS-IMPACT-TOTAL-DIFF /
110600             WS-BASE-GRAND-TOTAL * CTE-100
110700     END-IF
110800 
110900     MOVE WS-IMPACT-TOTAL-DIFF TO IF-TOTAL-DIFF
111000     MOVE WS-IMPACT-TOTAL-PCT  TO IF-TOTAL-PCT
111100     WRITE REPORT-LINE FROM WS-IMPACT-FOOTER.
111200 460000-END-IMPACT-FOOTER.
111300     EXIT.
111400 
111500*--------------------------------------------------
111600*  500000  GREGORIAN DATE TO JULIAN DAY NUMBER.
111700*          TAKES WS-JW-Y/M/D, RETURNS WS-JW-JDN.
111800*          INTEGER DIVISIONS BELOW TRUNCATE BY
111900*          LANDING IN COMP FIELDS WITHOUT ROUNDED -
112000*          THIS IS THE STANDARD CALENDAR FORMULA.
112100*--------------------------------------------------
112200 500000-BEGIN-DATE-TO-JULIAN.
112300     COMPUTE WS-JW-A = (14 - WS-JW-M) / CTE-12-MONTHS
112400     COMPUTE WS-JW-Y2 = WS-JW-Y + 4800 - WS-JW-A
112500     COMPUTE WS-JW-M2 = WS-JW-M + (CTE-12-MONTHS * WS-JW-A) - 3
112600 
112700     COMPUTE WS-JW-JDN =
112800         WS-JW-D
112900         + ((153 * WS-JW-M2) + 2) / 5
113000         + (365 * WS-JW-Y2)
113100         + (WS-JW-Y2 / 4)
113200         - (WS-JW-Y2 / 100)
113300         + (WS-JW-Y2 / 400)
113400         - 32045.
113500 500000-END-DATE-TO-JULIAN.
113600     EXIT.
113700 
113800*--------------------------------------------------
113900*  510000  JULIAN DAY NUMBER TO GREGORIAN DATE.
114000*          TAKES WS-JW-JDN, RETURNS
114100*          WS-JW-OUT-Y/M/D.
114200*--------------------------------------------------
114300 510000-BEGIN-JULIAN-TO-DATE.
114400     COMPUTE WS-JW-L = WS-JW-JDN + 68569
114500     COMPUTE WS-JW-N = (4 * WS-JW-L) / 146097
114600     COMPUTE WS-JW-L = WS-JW-L - ((146097 * WS-JW-N) + 3) / 4
114700     COMPUTE WS-JW-I = (4000 * (WS-JW-L + 1)) / 1461001
114800     COMPUTE WS-JW-L = WS-JW-L - (1461 * WS-JW-I) / 4 + 31
114900     COMPUTE WS-JW-J = (80 * WS-JW-L) / 2447
115000     COMPUTE WS-JW-OUT-D = WS-JW-L - (2447 * WS-JW-J) / 80
115100     COMPUTE WS-JW-L = WS-JW-J / 11
115200     COMPUTE WS-JW-OUT-M = WS-JW-J + 2 - (12 * WS-JW-L)
115300     COMPUTE WS-JW-OUT-Y =
115400         (100 * (WS-JW-N - 49)) + WS-JW-I + WS-JW-L.
115500 510000-END-JULIAN-TO-DATE.
115600     EXIT.
115700 
115800*--------------------------------------------------
115900*  900000  GRAND FOOTER AND CLOSE.
116000*--------------------------------------------------
116100 900000-BEGIN-WRAP-UP.
116200     MOVE WS-BLOCK-COUNT TO GF-BLOCK-COUNT
116300     WRITE REPORT-LINE FROM WS-GRAND-FOOTER
116400 
116500     CLOSE OFFERS-FILE
116600     CLOSE SCENARIOS-FILE
116700     CLOSE PROJECTION-FILE
116800     CLOSE REPORT-FILE.
116900 900000-END-WRAP-UP.
117000     EXIT.
