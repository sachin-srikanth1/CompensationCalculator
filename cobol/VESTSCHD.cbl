000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    VESTSCHD.
000300 AUTHOR.        M T SALAZAR.
000400 INSTALLATION.  CORPORATE SYSTEMS - COMPENSATION UNIT.
000500 DATE-WRITTEN.  08/21/1990.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - PAYROLL DATA.
000800*****************************************************
000900*  CHANGE LOG                                        *
001000*  ---------------------------------------------     *
001100*  08/21/1990  MTS  ORIGINAL WRITE-UP. REQUEST        *
001200*               CU-0142.  PRINTS THE GRANT-BY-GRANT   *
001300*               VESTING SCHEDULE THAT CMPPROJ DOES    *
001400*               NOT ITEMIZE (IT ONLY CARRIES THE       *
001500*               YEAR TOTAL).                           *
001600*  02/14/1991  MTS  ADDED MONTHS-SINCE-GRANT COLUMN    *
001700*               PER CU-0151.                           *
001800*  06/30/1992  RDH  VESTING PERCENT NOW HELD TO SIX    *
001900*               DECIMALS INTERNALLY SO QUARTERLY AND   *
002000*               ANNUAL BUCKETS DO NOT DRIFT OVER A      *
002100*               SIX YEAR SCHEDULE. CU-0189.             *
002200*  03/02/1994  MTS  SCHEDULE PRINTS WITHOUT GROWTH -    *
002300*               GROWTH IS A CMPPROJ-ONLY CONCERN FOR    *
002400*               THIS REPORT. CU-0241.                   *
002500*  10/11/1995  JKL  RAISED MAXIMUM HORIZON FROM FOUR    *
002600*               TO SIX YEARS PER CU-0277.               *
002700*  05/19/1998  JKL  YEAR 2000 READINESS REVIEW - GRANT  *
002800*               START YEAR AND EVALUATION YEAR BOTH      *
002900*               CARRY FOUR DIGITS ALREADY. NO CHANGE.    *
003000*               CU-0318 (Y2K).                           *
003100*  09/30/1999  JKL  Y2K SIGN-OFF - PARALLEL RUN CLEAN.   *
003200*               CU-0318 (Y2K).                           *
003300*  11/08/2001  PNV  SKIP GRANTS WITH ZERO DURATION       *
003400*               RATHER THAN DIVIDE BY ZERO. CU-0349.     *
003500*  07/15/2003  PNV  APPENDS TO THE SAME REPORT-OUT       *
003600*               STREAM THAT CMPPROJ OPENS FIRST, SAME    *
003700*               AS OTHER JOB STEPS IN THIS SUITE.        *
003800*               CU-0362.                                 *
003900*****************************************************
004000*
004100*    THIS PROGRAM RE-READS OFFERS-IN (THE SAME FILE
004200*    CMPPROJ READS) AND, FOR EACH GRANT OF EACH OFFER,
004300*    PRINTS ONE SCHEDULE LINE PER YEAR OF THE
004400*    PROJECTION HORIZON: EVALUATION DATE, VESTING
004500*    PERCENT (NO GROWTH), VESTED VALUE AND MONTHS
004600*    SINCE GRANT.  WRITTEN AS ITS OWN JOB STEP, AS
004700*    THIS SHOP DOES NOT SHARE CODE BETWEEN PROGRAMS.
004800*
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT OFFERS-FILE ASSIGN TO "OFFERS-IN"
005600         ORGANIZATION IS LINE SEQUENTIAL
005700         FILE STATUS IS FS-OFFERS-FILE.
005800     SELECT REPORT-FILE ASSIGN TO "REPORT-OUT"
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         FILE STATUS IS FS-REPORT-FILE.
006100 
006200 DATA DIVISION.
006300 FILE SECTION.
006400 FD  OFFERS-FILE
006500     RECORD CONTAINS 100 CHARACTERS
006600     LABEL RECORD IS OMITTED.
006700 01  OFFER-REC.
006800     05  OFFER-REC-TYPE         PIC X(01).
006900         88  OFFER-REC-IS-OFFER     VALUE 'O'.
007000         88  OFFER-REC-IS-GRANT      VALUE 'G'.
007100     05  OFFER-NAME             PIC X(30).
007200     05  BASE-SALARY            PIC S9(9)V99.
007300     05  SIGNING-BONUS          PIC S9(9)V99.
007400     05  BONUS-PCT              PIC 9(3)V99.
007500     05  BONUS-FIXED            PIC S9(9)V99.
007600     05  START-YYYY             PIC 9(4).
007700     05  START-MM               PIC 9(2).
007800     05  START-DD               PIC 9(2).
007900     05  GRANT-COUNT            PIC 9(2).
008000     05  FILLER                 PIC X(21).
008100 01  GRANT-REC REDEFINES OFFER-REC.
008200     05  GRANT-REC-TYPE         PIC X(01).
008300     05  GRANT-TYPE             PIC X(06).
008400     05  GRANT-VALUE            PIC S9(11)V99.
008500     05  CLIFF-MONTHS           PIC 9(3).
008600     05  DURATION-MONTHS        PIC 9(3).
008700     05  FREQUENCY              PIC X(09).
008800     05  GRANT-YYYY             PIC 9(4).
008900     05  GRANT-MM               PIC 9(2).
009000     05  GRANT-DD               PIC 9(2).
009100     05  REFRESH-RATE           PIC 9(3)V99.
009200     05  GROWTH-RATE            PIC S9(2)V9(4).
009300     05  FILLER                 PIC X(46).
009400 
009500 FD  REPORT-FILE
009600     RECORD CONTAINS 132 CHARACTERS
009700     LABEL RECORD IS OMITTED.
009800 01  REPORT-LINE                PIC X(132).
009900 
010000 WORKING-STORAGE SECTION.
010100 77  FS-OFFERS-FILE             PIC 9(02) VALUE ZEROES.
010200 77  FS-REPORT-FILE             PIC 9(02) VALUE ZEROES.
010300 
010400 78  CTE-01                     VALUE 1.
010500 78  CTE-02                     VALUE 2.
010600 78  CTE-03                     VALUE 3.
010700 78  CTE-06-MAX-HORIZON         VALUE 6.
010800 78  CTE-10-MAX-OFFERS          VALUE 10.
010900 78  CTE-12-MONTHS              VALUE 12.
011000 
011100 01  WS-CONTROL-SWITCHES.
011200     05  WS-OFFERS-EOF          PIC X(01) VALUE 'N'.
011300         88  SW-OFFERS-EOF          VALUE 'Y'.
011400 
011500 01  WS-COUNTERS.
011600     05  WS-OFFER-COUNT         PIC 9(4) COMP VALUE ZERO.
011700     05  WS-GRANT-LINES-PRINTED PIC 9(6) COMP VALUE ZERO.
011800     05  WS-HORIZON             PIC 9(2) COMP VALUE ZERO.
011900 
012000 01  WS-CURRENT-OFFER.
012100     05  WS-OFFER-NAME          PIC X(30) VALUE SPACES.
012200     05  WS-GRANT-COUNT         PIC 9(2) COMP VALUE ZERO.
012300 
012400 01  WS-GRANT-TABLE.
012500     05  WS-GRANT OCCURS 1 TO 5 TIMES
012600             DEPENDING ON WS-GRANT-COUNT
012700             INDEXED BY IDX-GRANT.
012800         10  WS-GRANT-VALUE     PIC S9(11)V99 VALUE ZERO.
012900         10  WS-CLIFF-MONTHS    PIC 9(3) COMP VALUE ZERO.
013000         10  WS-DURATION-MONTHS PIC 9(3) COMP VALUE ZERO.
013100         10  WS-FREQUENCY       PIC X(09) VALUE SPACES.
013200         10  WS-GRANT-YYYY      PIC 9(4) COMP VALUE ZERO.
013300         10  WS-GRANT-MM        PIC 9(2) COMP VALUE ZERO.
013400         10  WS-GRANT-DD        PIC 9(2) COMP VALUE ZERO.
013500 
013600*  THE GRANT START DATE, SEEN EITHER AS ONE PACKED
013700*  NUMBER FOR DATE ARITHMETIC OR AS ITS PARTS.
013800 01  WS-GRANT-START-PACKED      PIC 9(8) VALUE ZERO.
013900 01  WS-GRANT-START-BROKEN REDEFINES
014000         WS-GRANT-START-PACKED.
014100     05  WS-GSB-YYYY            PIC 9(4).
014200     05  WS-GSB-MM              PIC 9(2).
014300     05  WS-GSB-DD              PIC 9(2).
014400 
014500 01  WS-EVAL-DATE-PACKED        PIC 9(8) VALUE ZERO.
014600 01  WS-EVAL-DATE-BROKEN REDEFINES WS-EVAL-DATE-PACKED.
014700     05  WS-EDB-YYYY            PIC 9(4).
014800     05  WS-EDB-MM              PIC 9(2).
014900     05  WS-EDB-DD              PIC 9(2).
015000 
015100 01  WS-VEST-WORK.
015200     05  WS-YEAR                PIC 9(2) COMP VALUE ZERO.
015300     05  WS-MONTHS-ELAPSED      PIC S9(5) COMP VALUE ZERO.
015400     05  WS-RAW-PCT             PIC 9(3)V9(6) VALUE ZERO.
015500     05  WS-ROUNDED-PCT         PIC 9(3)V9(6) VALUE ZERO.
015600     05  WS-BUCKET-SIZE         PIC 9(5)V9(6) VALUE ZERO.
015700     05  WS-BUCKET-COUNT        PIC 9(5)V9(6) VALUE ZERO.
015800     05  WS-BUCKET-COUNT-INT    PIC 9(5) COMP VALUE ZERO.
015900     05  WS-VESTED-VALUE        PIC S9(13)V9(4) VALUE ZERO.
016000 
016100 01  WS-GRANT-HEADING.
016200     05  FILLER                 PIC X(07) VALUE "GRANT: ".
016300     05  GH-GRANT-NUM           PIC Z9.
016400     05  FILLER                 PIC X(04) VALUE " OF ".
016500     05  GH-GRANT-TOTAL         PIC Z9.
016600     05  FILLER                 PIC X(08) VALUE "  VALUE ".
016700     05  GH-GRANT-VALUE         PIC ZZZ,ZZZ,ZZ9.99- .
016800     05  FILLER                 PIC X(94) VALUE SPACES.
016900 
017000 01  WS-SCHEDULE-COLUMN-HEADING.
017100     05  FILLER                 PIC X(06) VALUE " YEAR ".
017200     05  FILLER                 PIC X(14)
017300         VALUE "   EVAL DATE  ".
017400     05  FILLER                 PIC X(12) VALUE "   VEST PCT ".
017500     05  FILLER                 PIC X(16)
017600         VALUE "    VESTED VAL  ".
017700     05  FILLER                 PIC X(14)
017800         VALUE "  MONTHS SINCE".
017900     05  FILLER                 PIC X(70) VALUE SPACES.
018000 
018100 01  WS-SCHEDULE-DETAIL-LINE.
018200     05  SDL-YEAR               PIC Z9 VALUE ZERO.
018300     05  FILLER                 PIC X(04) VALUE SPACES.
018400     05  SDL-EVAL-DATE          PIC 9999/99/99.
018500     05  FILLER                 PIC X(03) VALUE SPACES.
018600     05  SDL-VEST-PCT           PIC ZZ9.999999 .
018700     05  FILLER                 PIC X(02) VALUE SPACES.
018800     05  SDL-VESTED-VAL         PIC ZZZ,ZZZ,ZZ9.99- .
018900     05  FILLER                 PIC X(02) VALUE SPACES.
019000     05  SDL-MONTHS-SINCE       PIC ZZZ9.
019100     05  FILLER                 PIC X(80) VALUE SPACES.
019200 
019300 01  WS-SCHEDULE-GRAND-FOOTER.
019400     05  FILLER                 PIC X(08) VALUE SPACES.
019500     05  FILLER                 PIC X(24)
019600         VALUE "VESTING SCHEDULE LINES: ".
019700     05  SGF-LINES-PRINTED      PIC ZZZZZ9.
019800     05  FILLER                 PIC X(94) VALUE SPACES.
019900 
020000 PROCEDURE DIVISION.
020100 DECLARATIVES.
020200 FILE-ERROR-HANDLING SECTION.
020300     USE AFTER ERROR PROCEDURE ON OFFERS-FILE
020400                                REPORT-FILE.
020500 000000-FILE-STATUS-CHECK.
020600     DISPLAY "*** FILE ERROR - OFFERS  ST=" FS-OFFERS-FILE
020700     DISPLAY "*** FILE ERROR - REPORT  ST=" FS-REPORT-FILE
020800     DISPLAY "*** RUN TERMINATED."
020900     CLOSE OFFERS-FILE REPORT-FILE
021000     STOP RUN.
021100 END DECLARATIVES.
021200 
021300 MAIN-PARAGRAPH.
021400     PERFORM 100000-BEGIN-INITIALIZATION
021500        THRU 100000-END-INITIALIZATION
021600 
021700     PERFORM 200000-BEGIN-PROCESS-OFFER
021800        THRU 200000-END-PROCESS-OFFER
021900       UNTIL SW-OFFERS-EOF
022000          OR WS-OFFER-COUNT IS GREATER THAN CTE-10-MAX-OFFERS
022100 
022200     PERFORM 900000-BEGIN-WRAP-UP
022300        THRU 900000-END-WRAP-UP
022400 
022500     STOP RUN.
022600 
022700 100000-BEGIN-INITIALIZATION.
022800     OPEN INPUT  OFFERS-FILE
022900     OPEN EXTEND REPORT-FILE
023000 
023100     MOVE CTE-06-MAX-HORIZON TO WS-HORIZON
023200 
023300     PERFORM 110000-BEGIN-READ-NEXT-RECORD
023400        THRU 110000-END-READ-NEXT-RECORD.
023500 100000-END-INITIALIZATION.
023600     EXIT.
023700 
023800 110000-BEGIN-READ-NEXT-RECORD.
023900     READ OFFERS-FILE
024000         AT END
024100             SET SW-OFFERS-EOF TO TRUE
024200     END-READ.
024300 110000-END-READ-NEXT-RECORD.
024400     EXIT.
024500 
024600*--------------------------------------------------
024700*  200000  LOAD ONE OFFER'S GRANTS, PRINT ONE
024800*          SCHEDULE BLOCK PER GRANT.
024900*--------------------------------------------------
025000 200000-BEGIN-PROCESS-OFFER.
025100     IF SW-OFFERS-EOF
025200         GO TO 200000-END-PROCESS-OFFER
025300     END-IF
025400 
025500     IF NOT OFFER-REC-IS-OFFER
025600         PERFORM 110000-BEGIN-READ-NEXT-RECORD
025700            THRU 110000-END-READ-NEXT-RECORD
025800         GO TO 200000-END-PROCESS-OFFER
025900     END-IF
026000 
026100     ADD CTE-01 TO WS-OFFER-COUNT
026200     MOVE OFFER-NAME   TO WS-OFFER-NAME
026300     MOVE GRANT-COUNT  TO WS-GRANT-COUNT
026400 
026500     PERFORM 110000-BEGIN-READ-NEXT-RECORD
026600        THRU 110000-END-READ-NEXT-RECORD
026700 
026800     PERFORM 210000-BEGIN-LOAD-ONE-GRANT
026900        THRU 210000-END-LOAD-ONE-GRANT
027000       VARYING IDX-GRANT FROM CTE-01 BY CTE-01
027100         UNTIL IDX-GRANT IS GREATER THAN WS-GRANT-COUNT
027200            OR SW-OFFERS-EOF
027300            OR NOT GRANT-REC-IS-GRANT
027400 
027500     IF WS-GRANT-COUNT IS GREATER THAN ZERO
027600         PERFORM 220000-BEGIN-PRINT-GRANT-SCHEDULE
027700            THRU 220000-END-PRINT-GRANT-SCHEDULE
027800           VARYING IDX-GRANT FROM CTE-01 BY CTE-01
027900             UNTIL IDX-GRANT IS GREATER THAN WS-GRANT-COUNT
028000     END-IF.
028100 200000-END-PROCESS-OFFER.
028200     EXIT.
028300 
028400 210000-BEGIN-LOAD-ONE-GRANT.
028500     MOVE GRANT-VALUE     TO WS-GRANT-VALUE (IDX-GRANT)
028600     MOVE CLIFF-MONTHS    TO WS-CLIFF-MONTHS (IDX-GRANT)
028700     MOVE DURATION-MONTHS TO WS-DURATION-MONTHS (IDX-GRANT)
028800     MOVE FREQUENCY       TO WS-FREQUENCY (IDX-GRANT)
028900     MOVE GRANT-YYYY      TO WS-GRANT-YYYY (IDX-GRANT)
029000     MOVE GRANT-MM        TO WS-GRANT-MM (IDX-GRANT)
029100     MOVE GRANT-DD        TO WS-GRANT-DD (IDX-GRANT)
029200 
029300     IF IDX-GRANT IS LESS THAN WS-GRANT-COUNT
029400         PERFORM 110000-BEGIN-READ-NEXT-RECORD
029500            THRU 110000-END-READ-NEXT-RECORD
029600     END-IF.
029700 210000-END-LOAD-ONE-GRANT.
029800     EXIT.
029900 
030000*--------------------------------------------------
030100*  220000  ONE GRANT'S SCHEDULE - A HEADING LINE,
030200*          A COLUMN LINE, THEN ONE DETAIL LINE PER
030300*          YEAR OF THE HORIZON.
030400*--------------------------------------------------
030500 220000-BEGIN-PRINT-GRANT-SCHEDULE.
030600     IF WS-DURATION-MONTHS (IDX-GRANT) = ZERO
030700         GO TO 220000-END-PRINT-GRANT-SCHEDULE
030800     END-IF
030900 
031000     MOVE IDX-GRANT          TO GH-GRANT-NUM
031100     MOVE WS-GRANT-COUNT      TO GH-GRANT-TOTAL
031200     MOVE WS-GRANT-VALUE (IDX-GRANT) TO GH-GRANT-VALUE
031300     WRITE REPORT-LINE FROM WS-GRANT-HEADING
031400     WRITE REPORT-LINE FROM WS-SCHEDULE-COLUMN-HEADING
031500 
031600     MOVE WS-GRANT-YYYY (IDX-GRANT) TO WS-GSB-YYYY
031700     MOVE WS-GRANT-MM   (IDX-GRANT) TO WS-GSB-MM
031800     MOVE WS-GRANT-DD   (IDX-GRANT) TO WS-GSB-DD
031900 
032000     PERFORM 230000-BEGIN-PRINT-ONE-SCHEDULE-YEAR
032100        THRU 230000-END-PRINT-ONE-SCHEDULE-YEAR
032200       VARYING WS-YEAR FROM CTE-01 BY CTE-01
032300         UNTIL WS-YEAR IS GREATER THAN WS-HORIZON.
032400 220000-END-PRINT-GRANT-SCHEDULE.
032500     EXIT.
032600 
032700 230000-BEGIN-PRINT-ONE-SCHEDULE-YEAR.
032800*    EVALUATION DATE FOR YEAR Y = GRANT START DATE
032900*    WITH YEAR ADVANCED BY (Y - 1).
033000     MOVE WS-GRANT-START-PACKED TO WS-EVAL-DATE-PACKED
033100     COMPUTE WS-EDB-YYYY =
033200         WS-GSB-YYYY + WS-YEAR - CTE-01
033300 
033400     COMPUTE WS-MONTHS-ELAPSED =
033500         (WS-EDB-YYYY - WS-GSB-YYYY) * CTE-12
033600 
033700     PERFORM 310000-BEGIN-VESTED-PERCENT
033800        THRU 310000-END-VESTED-PERCENT
033900 
034000     COMPUTE WS-VESTED-VALUE ROUNDED =
034100         WS-GRANT-VALUE (IDX-GRANT) * WS-ROUNDED-PCT
034200 
034300     MOVE WS-YEAR            TO SDL-YEAR
034400     MOVE WS-EVAL-DATE-PACKED TO SDL-EVAL-DATE
034500     MOVE WS-ROUNDED-PCT      TO SDL-VEST-PCT
034600     MOVE WS-VESTED-VALUE     TO SDL-VESTED-VAL
034700     MOVE WS-MONTHS-ELAPSED   TO SDL-MONTHS-SINCE
034800     WRITE REPORT-LINE FROM WS-SCHEDULE-DETAIL-LINE
034900     ADD CTE-01 TO WS-GRANT-LINES-PRINTED.
035000 230000-END-PRINT-ONE-SCHEDULE-YEAR.
035100     EXIT.
035200 
035300*--------------------------------------------------
035400*  310000  VESTED PERCENT - CLIFF, THEN FREQUENCY
035500*          ROUNDING.  NO GROWTH IN THIS REPORT.
035600*--------------------------------------------------
035700 310000-BEGIN-VESTED-PERCENT.
035800     MOVE ZERO TO WS-ROUNDED-PCT
035900 
036000     IF WS-MONTHS-ELAPSED IS LESS THAN
036100             WS-CLIFF-MONTHS (IDX-GRANT)
036200         GO TO 310000-END-VESTED-PERCENT
036300     END-IF
036400 
036500     IF WS-MONTHS-ELAPSED >= WS-DURATION-MONTHS (IDX-GRANT)
036600         MOVE 1 TO WS-RAW-PCT
036700     ELSE
036800         COMPUTE WS-RAW-PCT =
036900             WS-MONTHS-ELAPSED /
037000             WS-DURATION-MONTHS (IDX-GRANT)
037100     END-IF
037200 
037300     PERFORM 320000-BEGIN-FREQUENCY-ROUNDING
037400        THRU 320000-END-FREQUENCY-ROUNDING.
037500 310000-END-VESTED-PERCENT.
037600     EXIT.
037700 
037800 320000-BEGIN-FREQUENCY-ROUNDING.
037900     MOVE WS-RAW-PCT TO WS-ROUNDED-PCT
038000 
038100     IF WS-FREQUENCY (IDX-GRANT) = "QUARTERLY"
038200         COMPUTE WS-BUCKET-SIZE =
038300             WS-DURATION-MONTHS (IDX-GRANT) / CTE-03
038400         COMPUTE WS-BUCKET-COUNT =
038500             WS-RAW-PCT * WS-BUCKET-SIZE
038600         COMPUTE WS-BUCKET-COUNT-INT =
038700             WS-BUCKET-COUNT
038800         MOVE WS-BUCKET-COUNT-INT TO WS-BUCKET-COUNT
038900         COMPUTE WS-ROUNDED-PCT =
039000             WS-BUCKET-COUNT / WS-BUCKET-SIZE
039100     END-IF
039200 
039300     IF WS-FREQUENCY (IDX-GRANT) = "ANNUALLY"
039400         COMPUTE WS-BUCKET-SIZE =
039500             WS-DURATION-MONTHS (IDX-GRANT) / CTE-12-MONTHS
039600         COMPUTE WS-BUCKET-COUNT =
039700             WS-RAW-PCT * WS-BUCKET-SIZE
039800         COMPUTE WS-BUCKET-COUNT-INT =
039900             WS-BUCKET-COUNT
040000         MOVE WS-BUCKET-COUNT-INT TO WS-BUCKET-COUNT
040100         COMPUTE WS-ROUNDED-PCT =
040200             WS-BUCKET-COUNT / WS-BUCKET-SIZE
040300     END-IF.
040400 320000-END-FREQUENCY-ROUNDING.
040500     EXIT.
040600 
040700 900000-BEGIN-WRAP-UP.
040800     MOVE WS-GRANT-LINES-PRINTED TO SGF-LINES-PRINTED
040900     WRITE REPORT-LINE FROM WS-SCHEDULE-GRAND-FOOTER
041000 
041100     CLOSE OFFERS-FILE
041200     CLOSE REPORT-FILE.
041300 900000-END-WRAP-UP.
041400     EXIT.
