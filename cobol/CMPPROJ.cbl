000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CMPPROJ.
000300 AUTHOR.        R D HALVORSEN.
000400 INSTALLATION.  CORPORATE SYSTEMS - COMPENSATION UNIT.
000500 DATE-WRITTEN.  06/12/1989.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - PAYROLL DATA.
000800*****************************************************
000900*  CHANGE LOG                                        *
001000*  ---------------------------------------------     *
001100*  06/12/1989  RDH  ORIGINAL WRITE-UP.  REQUEST       *
001200*               CU-0118.  PROJECTS BASE, BONUS AND    *
001300*               VESTED EQUITY BY YEAR FOR A SET OF    *
001400*               OFFERS READ FROM OFFERS-IN.           *
001500*  11/02/1989  RDH  ADDED SIGNING BONUS IN YEAR 1      *
001600*               PER CU-0131.                          *
001700*  04/30/1990  JKL  CORRECTED BONUS PERCENT DIVIDE;    *
001800*               WAS TREATING PCT AS A FRACTION.        *
001900*               CU-0166.                               *
002000*  09/14/1991  RDH  ADDED OFFER COMPARISON LOOP (UP    *
002100*               TO TEN OFFERS) FOR CU-0203.            *
002200*  02/03/1993  MTS  ADDED BREAKDOWN PERCENTAGE AND     *
002300*               CAGR FOOTER PER CU-0247.               *
002400*  07/19/1994  MTS  CLEANED UP GRANT TABLE - SOME      *
002500*               SITES SENDING GRANT-COUNT OF 00 WITH   *
002600*               TRAILING GRANT LINES. CU-0261.         *
002700*  01/08/1996  RDH  PRINTS GRAND FOOTER (OFFER COUNT)  *
002800*               PER AUDIT REQUEST CU-0289.             *
002900*  05/22/1998  JKL  YEAR 2000 READINESS REVIEW. START  *
003000*               DATE CENTURY WINDOW CONFIRMED FOUR-     *
003100*               DIGIT YEAR ON INPUT. NO CHANGE NEEDED  *
003200*               TO STORAGE. CU-0318 (Y2K).             *
003300*  09/30/1999  JKL  Y2K SIGN-OFF - RAN PARALLEL TEST    *
003400*               AGAINST 2000-2003 START DATES. NO       *
003500*               DEFECTS FOUND. CU-0318 (Y2K).           *
003600*  03/11/2002  PNV  ADDED HORIZON PARAMETER (WAS       *
003700*               HARD-CODED AT 4). DEFAULT STILL 4,     *
003800*               MAX RAISED TO 6. CU-0355.               *
003900*  08/06/2004  PNV  MINOR - RIGHT-JUSTIFY OFFER NAME   *
004000*               ON BLOCK HEADING. CU-0371.              *
004100*****************************************************
004200*
004300*    THIS PROGRAM READS THE OFFERS-IN FILE, WHICH
004400*    CARRIES ONE OFFER HEADER RECORD FOLLOWED BY ITS
004500*    GRANT RECORDS (ZERO TO FIVE), AND PRODUCES:
004600*       1. THE YEARLY-PROJECTION DETAIL FILE
004700*          (PROJECTION-OUT), ONE RECORD PER OFFER-YEAR.
004800*       2. THE 132-COLUMN PROJECTION REPORT
004900*          (REPORT-OUT), CONTROL-BROKEN ON OFFER NAME.
005000*    A MAXIMUM OF TEN OFFERS ARE PROCESSED IN ONE RUN.
005100*
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM
005600     CLASS VALID-OFFERS-REC-TYPE IS 'O' 'G'.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT OFFERS-FILE ASSIGN TO "OFFERS-IN"
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS IS FS-OFFERS-FILE.
006200     SELECT PROJECTION-FILE ASSIGN TO "PROJECTION-OUT"
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         FILE STATUS IS FS-PROJECTION-FILE.
006500     SELECT REPORT-FILE ASSIGN TO "REPORT-OUT"
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS IS FS-REPORT-FILE.
006800 
006900 DATA DIVISION.
007000 FILE SECTION.
007100*--------------------------------------------------
007200*  OFFERS-IN CARRIES TWO RECORD SHAPES.  OFFER-REC
007300*  HOLDS THE OFFER HEADER (REC-TYPE 'O'); GRANT-REC
007400*  REDEFINES THE SAME AREA FOR THE CHILD GRANT LINES
007500*  (REC-TYPE 'G') THAT FOLLOW IT IN THE FILE.
007600*--------------------------------------------------
007700 FD  OFFERS-FILE
007800     RECORD CONTAINS 100 CHARACTERS
007900     LABEL RECORD IS OMITTED.
008000 01  OFFER-REC.
008100     05  OFFER-REC-TYPE         PIC X(01).
008200         88  OFFER-REC-IS-OFFER     VALUE 'O'.
008300         88  OFFER-REC-IS-GRANT      VALUE 'G'.
008400     05  OFFER-NAME             PIC X(30).
008500     05  BASE-SALARY            PIC S9(9)V99.
008600     05  SIGNING-BONUS          PIC S9(9)V99.
008700     05  BONUS-PCT              PIC 9(3)V99.
008800     05  BONUS-FIXED            PIC S9(9)V99.
008900     05  START-YYYY             PIC 9(4).
009000     05  START-MM               PIC 9(2).
009100     05  START-DD               PIC 9(2).
009200     05  GRANT-COUNT            PIC 9(2).
009300     05  FILLER                 PIC X(21).
009400 01  GRANT-REC REDEFINES OFFER-REC.
009500     05  GRANT-REC-TYPE         PIC X(01).
009600     05  GRANT-TYPE             PIC X(06).
009700     05  GRANT-VALUE            PIC S9(11)V99.
009800     05  CLIFF-MONTHS           PIC 9(3).
009900     05  DURATION-MONTHS        PIC 9(3).
010000     05  FREQUENCY              PIC X(09).
010100     05  GRANT-YYYY             PIC 9(4).
010200     05  GRANT-MM               PIC 9(2).
010300     05  GRANT-DD               PIC 9(2).
010400     05  REFRESH-RATE           PIC 9(3)V99.
010500     05  GROWTH-RATE            PIC S9(2)V9(4).
010600     05  FILLER                 PIC X(46).
010700 
010800 FD  PROJECTION-FILE
010900     RECORD CONTAINS 80 CHARACTERS
011000     LABEL RECORD IS OMITTED.
011100 01  YEARLY-PROJECTION-REC.
011200     05  PROJ-OFFER-NAME        PIC X(29).
011300     05  FILLER                 PIC X(01).
011400     05  PROJ-YEAR              PIC 9(2).
011500     05  PROJ-BASE              PIC S9(9)V99.
011600     05  PROJ-BONUS             PIC S9(9)V99.
011700     05  PROJ-EQUITY            PIC S9(11)V99.
011800     05  PROJ-TOTAL             PIC S9(11)V99.
011900 
012000 FD  REPORT-FILE
012100     RECORD CONTAINS 132 CHARACTERS
012200     LABEL RECORD IS OMITTED.
012300 01  REPORT-LINE                PIC X(132).
012400 
012500 WORKING-STORAGE SECTION.
012600 77  FS-OFFERS-FILE             PIC 9(02) VALUE ZEROES.
012700 77  FS-PROJECTION-FILE         PIC 9(02) VALUE ZEROES.
012800 77  FS-REPORT-FILE             PIC 9(02) VALUE ZEROES.
012900 
013000 78  CTE-01                     VALUE 1.
013100 78  CTE-02                     VALUE 2.
013200 78  CTE-04-DEFAULT-HORIZON     VALUE 4.
013300 78  CTE-06-MAX-HORIZON         VALUE 6.
013400 78  CTE-10-MAX-OFFERS          VALUE 10.
013500 78  CTE-05-MAX-GRANTS          VALUE 5.
013600 78  CTE-12-MONTHS              VALUE 12.
013700 78  CTE-100                    VALUE 100.
013800 
013900*--------------------------------------------------
014000*  CONTROL AND SWITCH AREA
014100*--------------------------------------------------
014200 01  WS-CONTROL-SWITCHES.
014300     05  WS-OFFERS-EOF          PIC X(01) VALUE 'N'.
014400         88  SW-OFFERS-EOF          VALUE 'Y'.
014500     05  WS-GRANT-LINE-PENDING  PIC X(01) VALUE 'N'.
014600         88  SW-GRANT-LINE-PENDING VALUE 'Y'.
014700 
014800 01  WS-COUNTERS.
014900     05  WS-OFFER-COUNT         PIC 9(4) COMP VALUE ZERO.
015000     05  WS-OFFERS-READ         PIC 9(6) COMP VALUE ZERO.
015100     05  WS-GRANTS-READ         PIC 9(6) COMP VALUE ZERO.
015200     05  WS-HORIZON             PIC 9(2) COMP VALUE ZERO.
015300     05  WS-YEAR                PIC 9(2) COMP VALUE ZERO.
015400 
015500*--------------------------------------------------
015600*  ONE OFFER, HELD IN WORKING STORAGE WHILE ITS
015700*  GRANT CHILDREN ARE ACCUMULATED AND PROJECTED.
015800*--------------------------------------------------
015900 01  WS-CURRENT-OFFER.
016000     05  WS-OFFER-NAME          PIC X(30) VALUE SPACES.
016100     05  WS-BASE-SALARY         PIC S9(9)V99 VALUE ZERO.
016200     05  WS-SIGNING-BONUS       PIC S9(9)V99 VALUE ZERO.
016300     05  WS-BONUS-PCT           PIC 9(3)V99 VALUE ZERO.
016400     05  WS-BONUS-FIXED         PIC S9(9)V99 VALUE ZERO.
016500     05  WS-START-YYYY          PIC 9(4) VALUE ZERO.
016600     05  WS-START-MM            PIC 9(2) VALUE ZERO.
016700     05  WS-START-DD            PIC 9(2) VALUE ZERO.
016800     05  WS-GRANT-COUNT         PIC 9(2) COMP VALUE ZERO.
016900 
017000*  ALTERNATE VIEW OF THE OFFER START DATE USED WHEN
017100*  WE NEED IT AS ONE COMPARABLE NUMBER (YYYYMMDD).
017200 01  WS-START-DATE-PACKED      PIC 9(8) VALUE ZERO.
017300 01  WS-START-DATE-BROKEN REDEFINES WS-START-DATE-PACKED.
017400     05  WS-SDB-YYYY            PIC 9(4).
017500     05  WS-SDB-MM              PIC 9(2).
017600     05  WS-SDB-DD              PIC 9(2).
017700 
017800 01  WS-GRANT-TABLE.
017900     05  WS-GRANT OCCURS 1 TO 5 TIMES
018000             DEPENDING ON WS-GRANT-COUNT
018100             INDEXED BY IDX-GRANT.
018200         10  WS-GRANT-TYPE      PIC X(06) VALUE SPACES.
018300         10  WS-GRANT-VALUE     PIC S9(11)V99 VALUE ZERO.
018400         10  WS-CLIFF-MONTHS    PIC 9(3) COMP VALUE ZERO.
018500         10  WS-DURATION-MONTHS PIC 9(3) COMP VALUE ZERO.
018600         10  WS-FREQUENCY       PIC X(09) VALUE SPACES.
018700         10  WS-GRANT-YYYY      PIC 9(4) VALUE ZERO.
018800         10  WS-GRANT-MM        PIC 9(2) VALUE ZERO.
018900         10  WS-GRANT-DD        PIC 9(2) VALUE ZERO.
019000         10  WS-REFRESH-RATE    PIC 9(3)V99 VALUE ZERO.
019100         10  WS-GROWTH-RATE     PIC S9(2)V9(4) VALUE ZERO.
019200 
019300*--------------------------------------------------
019400*  PER-YEAR WORK AREA AND ACCUMULATORS FOR METRICS
019500*--------------------------------------------------
019600 01  WS-YEAR-WORK.
019700     05  WS-YEAR-BASE           PIC S9(9)V99 VALUE ZERO.
019800     05  WS-YEAR-BONUS          PIC S9(9)V99 VALUE ZERO.
019900     05  WS-YEAR-EQUITY         PIC S9(11)V99 VALUE ZERO.
020000     05  WS-YEAR-TOTAL          PIC S9(11)V99 VALUE ZERO.
020100     05  WS-EVAL-YYYY           PIC 9(4) COMP VALUE ZERO.
020200 
020300 01  WS-OFFER-METRICS.
020400     05  WS-TOTAL-VALUE         PIC S9(13)V99 VALUE ZERO.
020500     05  WS-SUM-BASE            PIC S9(11)V99 VALUE ZERO.
020600     05  WS-SUM-BONUS           PIC S9(11)V99 VALUE ZERO.
020700     05  WS-SUM-EQUITY          PIC S9(13)V99 VALUE ZERO.
020800     05  WS-FIRST-YEAR-TOTAL    PIC S9(11)V99 VALUE ZERO.
020900     05  WS-LAST-YEAR-TOTAL     PIC S9(11)V99 VALUE ZERO.
021000     05  WS-CAGR                PIC S9(3)V9(6) VALUE ZERO.
021100     05  WS-PCT-BASE            PIC S9(3)V9(4) VALUE ZERO.
021200     05  WS-PCT-BONUS           PIC S9(3)V9(4) VALUE ZERO.
021300     05  WS-PCT-EQUITY          PIC S9(3)V9(4) VALUE ZERO.
021400 
021500*--------------------------------------------------
021600*  EQUITY CALCULATION WORK AREA (DUPLICATED FROM
021700*  THE VESTING LOGIC IN VESTSCHD - NO COPYBOOKS OR
021800*  CALLS IN THIS SHOP, EACH PROGRAM KEEPS ITS OWN.)
021900*--------------------------------------------------
022000 01  WS-VEST-WORK.
022100     05  WS-MONTHS-ELAPSED      PIC S9(5) COMP VALUE ZERO.
022200     05  WS-RAW-PCT             PIC 9(3)V9(6) VALUE ZERO.
022300     05  WS-ROUNDED-PCT         PIC 9(3)V9(6) VALUE ZERO.
022400     05  WS-BUCKET-SIZE         PIC 9(5)V9(6) VALUE ZERO.
022500     05  WS-BUCKET-COUNT        PIC 9(5)V9(6) VALUE ZERO.
022600     05  WS-BUCKET-COUNT-INT    PIC 9(5) COMP VALUE ZERO.
022700     05  WS-VESTED-VALUE        PIC S9(13)V9(4) VALUE ZERO.
022800     05  WS-GROWTH-FACTOR       PIC S9(5)V9(8) VALUE ZERO.
022900     05  WS-GROWTH-YEARS        PIC S9(3)V9(6) VALUE ZERO.
023000     05  WS-REFRESH-VALUE       PIC S9(13)V9(4) VALUE ZERO.
023100     05  WS-POWER-IDX           PIC 9(3) COMP VALUE ZERO.
023200 
023300*--------------------------------------------------
023400*  REPORT LINES - PAGE HEADING, BLOCK HEADING,
023500*  DETAIL, BLOCK FOOTER, GRAND FOOTER.
023600*--------------------------------------------------
023700 01  WS-TODAY.
023800     05  WS-TODAY-YYYYMMDD      PIC 9(8) VALUE ZERO.
023900     05  WS-TODAY-BROKEN REDEFINES WS-TODAY-YYYYMMDD.
024000         10  WS-TODAY-YYYY      PIC 9(4).
024100         10  WS-TODAY-MM        PIC 9(2).
024200         10  WS-TODAY-DD        PIC 9(2).
024300 
024400 01  WS-PAGE-HEADING-1.
024500     05  FILLER                 PIC X(38) VALUE SPACES.
024600     05  FILLER                 PIC X(38)
024700         VALUE "COMPENSATION OFFER PROJECTION REPORT".
024800     05  FILLER                 PIC X(56) VALUE SPACES.
024900 01  WS-PAGE-HEADING-2.
025000     05  FILLER                 PIC X(10) VALUE "RUN DATE: ".
025100     05  WS-PH2-DATE            PIC 9999/99/99.
025200     05  FILLER                 PIC X(112) VALUE SPACES.
025300 
025400 01  WS-BLOCK-HEADING.
025500     05  FILLER                 PIC X(06) VALUE "OFFER:".
025600     05  FILLER                 PIC X(01) VALUE SPACE.
025700     05  WS-BH-OFFER-NAME       PIC X(30) VALUE SPACES.
025800     05  FILLER                 PIC X(95) VALUE SPACES.
025900 
026000 01  WS-COLUMN-HEADING.
026100     05  FILLER                 PIC X(06) VALUE " YEAR ".
026200     05  FILLER                 PIC X(02) VALUE SPACES.
026300     05  FILLER                 PIC X(14) VALUE "         BASE ".
026400     05  FILLER                 PIC X(02) VALUE SPACES.
026500     05  FILLER                 PIC X(14) VALUE "        BONUS ".
026600     05  FILLER                 PIC X(02) VALUE SPACES.
026700     05  FILLER                 PIC X(14) VALUE "       EQUITY ".
026800     05  FILLER                 PIC X(02) VALUE SPACES.
026900     05  FILLER                 PIC X(14) VALUE "        TOTAL ".
027000     05  FILLER                 PIC X(62) VALUE SPACES.
027100 
027200 01  WS-DETAIL-LINE.
027300     05  DET-YEAR               PIC Z9 VALUE ZERO.
027400     05  FILLER                 PIC X(06) VALUE SPACES.
027500     05  DET-BASE               PIC ZZZ,ZZZ,ZZ9.99- .
027600     05  FILLER                 PIC X(01) VALUE SPACE.
027700     05  DET-BONUS              PIC ZZZ,ZZZ,ZZ9.99- .
027800     05  FILLER                 PIC X(01) VALUE SPACE.
027900     05  DET-EQUITY             PIC ZZZ,ZZZ,ZZ9.99- .
028000     05  FILLER                 PIC X(01) VALUE SPACE.
028100     05  DET-TOTAL              PIC ZZZ,ZZZ,ZZ9.99- .
028200     05  FILLER                 PIC X(61) VALUE SPACES.
028300 
028400 01  WS-BLOCK-FOOTER-1.
028500     05  FILLER                 PIC X(08) VALUE SPACES.
028600     05  FILLER                 PIC X(2)  VALUE ZERO.
028700     05  FBF-HORIZON            PIC Z9 VALUE ZERO.
028800     05  FILLER                 PIC X(7) VALUE "-YEAR ".
028900     05  FILLER                 PIC X(7) VALUE "TOTAL: ".
029000     05  FBF-TOTAL              PIC ZZZ,ZZZ,ZZ9.99- .
029100     05  FILLER                 PIC X(91) VALUE SPACES.
029200 
029300 01  WS-BLOCK-FOOTER-2.
029400     05  FILLER                 PIC X(08) VALUE SPACES.
029500     05  FILLER                 PIC X(6)  VALUE "BASE ".
029600     05  FBF-PCT-BASE           PIC ZZ9.9- .
029700     05  FILLER                 PIC X(2) VALUE "% ".
029800     05  FILLER                 PIC X(7)  VALUE "BONUS ".
029900     05  FBF-PCT-BONUS          PIC ZZ9.9- .
030000     05  FILLER                 PIC X(2) VALUE "% ".
030100     05  FILLER                 PIC X(8)  VALUE "EQUITY ".
030200     05  FBF-PCT-EQUITY         PIC ZZ9.9- .
030300     05  FILLER                 PIC X(2) VALUE "% ".
030400     05  FILLER                 PIC X(6)  VALUE "CAGR ".
030500     05  FBF-CAGR               PIC ZZ9.99- .
030600     05  FILLER                 PIC X(1) VALUE "%".
030700     05  FILLER                 PIC X(65) VALUE SPACES.
030800 
030900 01  WS-GRAND-FOOTER.
031000     05  FILLER                 PIC X(08) VALUE SPACES.
031100     05  FILLER                 PIC X(20)
031200         VALUE "OFFERS PROCESSED: ".
031300     05  GF-OFFER-COUNT         PIC ZZZ9.
031400     05  FILLER                 PIC X(100) VALUE SPACES.
031500 
031600 PROCEDURE DIVISION.
031700 DECLARATIVES.
031800 FILE-ERROR-HANDLING SECTION.
031900     USE AFTER ERROR PROCEDURE ON OFFERS-FILE
032000                                PROJECTION-FILE
032100                                REPORT-FILE.
032200 000000-FILE-STATUS-CHECK.
032300     DISPLAY "*** FILE ERROR - OFFERS  ST=" FS-OFFERS-FILE
032400     DISPLAY "*** FILE ERROR - PROJECT ST="
032500              FS-PROJECTION-FILE
032600     DISPLAY "*** FILE ERROR - REPORT  ST=" FS-REPORT-FILE
032700     DISPLAY "*** RUN TERMINATED."
032800     CLOSE OFFERS-FILE PROJECTION-FILE REPORT-FILE
032900     STOP RUN.
033000 END DECLARATIVES.
033100 
033200 MAIN-PARAGRAPH.
033300     PERFORM 100000-BEGIN-INITIALIZATION
033400        THRU 100000-END-INITIALIZATION
033500 
033600     PERFORM 200000-BEGIN-PROCESS-OFFER
033700        THRU 200000-END-PROCESS-OFFER
033800       UNTIL SW-OFFERS-EOF
033900          OR WS-OFFER-COUNT IS GREATER THAN CTE-10-MAX-OFFERS
034000 
034100     PERFORM 900000-BEGIN-WRAP-UP
034200        THRU 900000-END-WRAP-UP
034300 
034400     STOP RUN.
034500 
034600*--------------------------------------------------
034700*  100000  OPEN FILES, PRIME THE INPUT, PRINT
034800*          PAGE HEADINGS.
034900*--------------------------------------------------
035000 100000-BEGIN-INITIALIZATION.
035100     ACCEPT WS-TODAY-YYYYMMDD FROM DATE YYYYMMDD
035200 
035300     OPEN INPUT  OFFERS-FILE
035400     OPEN OUTPUT PROJECTION-FILE
035500     OPEN OUTPUT REPORT-FILE
035600 
035700     MOVE CTE-04-DEFAULT-HORIZON TO WS-HORIZON
035800 
035900     WRITE REPORT-LINE   FROM WS-PAGE-HEADING-1
036000     MOVE WS-TODAY-YYYYMMDD TO WS-PH2-DATE
036100     WRITE REPORT-LINE   FROM WS-PAGE-HEADING-2
036200 
036300     PERFORM 110000-BEGIN-READ-NEXT-RECORD
036400        THRU 110000-END-READ-NEXT-RECORD.
036500 100000-END-INITIALIZATION.
036600     EXIT.
036700 
036800*--------------------------------------------------
036900*  110000  READ ONE PHYSICAL RECORD FROM OFFERS-IN.
037000*          AN OFFER LINE STARTS A NEW OFFER; A
037100*          GRANT LINE IS BUFFERED FOR THE OFFER
037200*          CURRENTLY BEING ASSEMBLED.
037300*--------------------------------------------------
037400 110000-BEGIN-READ-NEXT-RECORD.
037500     READ OFFERS-FILE
037600         AT END
037700             SET SW-OFFERS-EOF TO TRUE
037800     END-READ
037900 
038000     IF NOT SW-OFFERS-EOF
038100         IF OFFER-REC-TYPE IS NOT VALID-OFFERS-REC-TYPE
038200             DISPLAY "*** BAD REC TYPE SKIPPED: "
038300                     OFFER-REC-TYPE
038400         END-IF
038500     END-IF.
038600 110000-END-READ-NEXT-RECORD.
038700     EXIT.
038800 
038900*--------------------------------------------------
039000*  200000  ASSEMBLE ONE OFFER (HEADER + GRANTS),
039100*          PROJECT IT YEAR BY YEAR, PRINT ITS BLOCK.
039200*--------------------------------------------------
039300 200000-BEGIN-PROCESS-OFFER.
039400     IF SW-OFFERS-EOF
039500         GO TO 200000-END-PROCESS-OFFER
039600     END-IF
039700 
039800     IF NOT OFFER-REC-IS-OFFER
039900         PERFORM 110000-BEGIN-READ-NEXT-RECORD
040000            THRU 110000-END-READ-NEXT-RECORD
040100         GO TO 200000-END-PROCESS-OFFER
040200     END-IF
040300 
040400     ADD CTE-01 TO WS-OFFER-COUNT
040500     ADD CTE-01 TO WS-OFFERS-READ
040600     PERFORM 205000-BEGIN-LOAD-OFFER-HEADER
040700        THRU 205000-END-LOAD-OFFER-HEADER
040800 
040900     PERFORM 110000-BEGIN-READ-NEXT-RECORD
041000        THRU 110000-END-READ-NEXT-RECORD
041100 
041200     PERFORM 210000-BEGIN-LOAD-GRANTS
041300        THRU 210000-END-LOAD-GRANTS
041400       VARYING IDX-GRANT FROM CTE-01 BY CTE-01
041500         UNTIL IDX-GRANT IS GREATER THAN WS-GRANT-COUNT
041600            OR SW-OFFERS-EOF
041700            OR NOT GRANT-REC-IS-GRANT
041800 
041900     MOVE SPACES TO WS-BH-OFFER-NAME
042000     MOVE WS-OFFER-NAME TO WS-BH-OFFER-NAME
042100     WRITE REPORT-LINE FROM WS-BLOCK-HEADING
042200     WRITE REPORT-LINE FROM WS-COLUMN-HEADING
042300 
042400     MOVE ZERO TO WS-SUM-BASE WS-SUM-BONUS WS-SUM-EQUITY
042500     MOVE ZERO TO WS-FIRST-YEAR-TOTAL WS-LAST-YEAR-TOTAL
042600 
042700     PERFORM 220000-BEGIN-PROJECT-ONE-YEAR
042800        THRU 220000-END-PROJECT-ONE-YEAR
042900       VARYING WS-YEAR FROM CTE-01 BY CTE-01
043000         UNTIL WS-YEAR IS GREATER THAN WS-HORIZON
043100 
043200     PERFORM 250000-BEGIN-OFFER-METRICS
043300        THRU 250000-END-OFFER-METRICS.
043400 200000-END-PROCESS-OFFER.
043500     EXIT.
043600 
043700*--------------------------------------------------
043800*  205000  COPY THE OFFER HEADER FIELDS INTO THE
043900*          WORKING AREA.
044000*--------------------------------------------------
044100 205000-BEGIN-LOAD-OFFER-HEADER.
044200     MOVE OFFER-NAME     TO WS-OFFER-NAME
044300     MOVE BASE-SALARY    TO WS-BASE-SALARY
044400     MOVE SIGNING-BONUS  TO WS-SIGNING-BONUS
044500     MOVE BONUS-PCT      TO WS-BONUS-PCT
044600     MOVE BONUS-FIXED    TO WS-BONUS-FIXED
044700     MOVE START-YYYY     TO WS-START-YYYY
044800     MOVE START-MM       TO WS-START-MM
044900     MOVE START-DD       TO WS-START-DD
045000     MOVE GRANT-COUNT    TO WS-GRANT-COUNT
045100 
045200     MOVE WS-START-YYYY  TO WS-SDB-YYYY
045300     MOVE WS-START-MM    TO WS-SDB-MM
045400     MOVE WS-START-DD    TO WS-SDB-DD.
045500 205000-END-LOAD-OFFER-HEADER.
045600     EXIT.
045700 
045800*--------------------------------------------------
045900*  210000  BUFFER ONE GRANT CHILD RECORD INTO THE
046000*          GRANT TABLE, THEN READ THE NEXT RECORD.
046100*--------------------------------------------------
046200 210000-BEGIN-LOAD-GRANTS.
046300     MOVE GRANT-TYPE      TO WS-GRANT-TYPE (IDX-GRANT)
046400     MOVE GRANT-VALUE     TO WS-GRANT-VALUE (IDX-GRANT)
046500     MOVE CLIFF-MONTHS    TO WS-CLIFF-MONTHS (IDX-GRANT)
046600     MOVE DURATION-MONTHS TO WS-DURATION-MONTHS (IDX-GRANT)
046700     MOVE FREQUENCY       TO WS-FREQUENCY (IDX-GRANT)
046800     MOVE GRANT-YYYY      TO WS-GRANT-YYYY (IDX-GRANT)
046900     MOVE GRANT-MM        TO WS-GRANT-MM (IDX-GRANT)
047000     MOVE GRANT-DD        TO WS-GRANT-DD (IDX-GRANT)
047100     MOVE REFRESH-RATE    TO WS-REFRESH-RATE (IDX-GRANT)
047200     MOVE GROWTH-RATE     TO WS-GROWTH-RATE (IDX-GRANT)
047300     ADD CTE-01 TO WS-GRANTS-READ
047400 
047500     IF IDX-GRANT IS LESS THAN WS-GRANT-COUNT
047600         PERFORM 110000-BEGIN-READ-NEXT-RECORD
047700            THRU 110000-END-READ-NEXT-RECORD
047800     END-IF.
047900 210000-END-LOAD-GRANTS.
048000     EXIT.
048100 
048200*--------------------------------------------------
048300*  220000  ONE PROJECTION YEAR: BASE, BONUS, EQUITY,
048400*          TOTAL.  WRITE THE DETAIL RECORD AND LINE.
048500*--------------------------------------------------
048600 220000-BEGIN-PROJECT-ONE-YEAR.
048700     PERFORM 221000-BEGIN-COMPUTE-BASE
048800        THRU 221000-END-COMPUTE-BASE
048900     PERFORM 222000-BEGIN-COMPUTE-BONUS
049000        THRU 222000-END-COMPUTE-BONUS
049100     PERFORM 230000-BEGIN-COMPUTE-EQUITY
049200        THRU 230000-END-COMPUTE-EQUITY
049300 
049400     COMPUTE WS-YEAR-TOTAL =
049500         WS-YEAR-BASE + WS-YEAR-BONUS + WS-YEAR-EQUITY
049600 
049700     ADD WS-YEAR-BASE   TO WS-SUM-BASE
049800     ADD WS-YEAR-BONUS  TO WS-SUM-BONUS
049900     ADD WS-YEAR-EQUITY TO WS-SUM-EQUITY
050000 
050100     IF WS-YEAR = CTE-01
050200         MOVE WS-YEAR-TOTAL TO WS-FIRST-YEAR-TOTAL
050300     END-IF
050400     MOVE WS-YEAR-TOTAL TO WS-LAST-YEAR-TOTAL
050500 
050600     MOVE SPACES         TO YEARLY-PROJECTION-REC
050700     MOVE WS-OFFER-NAME  TO PROJ-OFFER-NAME
050800     MOVE WS-YEAR        TO PROJ-YEAR
050900     MOVE WS-YEAR-BASE   TO PROJ-BASE
051000     MOVE WS-YEAR-BONUS  TO PROJ-BONUS
051100     MOVE WS-YEAR-EQUITY TO PROJ-EQUITY
051200     MOVE WS-YEAR-TOTAL  TO PROJ-TOTAL
051300     WRITE YEARLY-PROJECTION-REC
051400 
051500     MOVE WS-YEAR        TO DET-YEAR
051600     MOVE WS-YEAR-BASE   TO DET-BASE
051700     MOVE WS-YEAR-BONUS  TO DET-BONUS
051800     MOVE WS-YEAR-EQUITY TO DET-EQUITY
051900     MOVE WS-YEAR-TOTAL  TO DET-TOTAL
052000     WRITE REPORT-LINE FROM WS-DETAIL-LINE.
052100 220000-END-PROJECT-ONE-YEAR.
052200     EXIT.
052300 
052400*--------------------------------------------------
052500*  221000  BASE SALARY NEVER GROWS ACROSS YEARS.
052600*--------------------------------------------------
052700 221000-BEGIN-COMPUTE-BASE.
052800     MOVE WS-BASE-SALARY TO WS-YEAR-BASE.
052900 221000-END-COMPUTE-BASE.
053000     EXIT.
053100 
053200*--------------------------------------------------
053300*  222000  BONUS = FIXED + BASE * PCT / 100, PLUS
053400*          THE SIGNING BONUS IN YEAR ONE ONLY.
053500*--------------------------------------------------
053600 222000-BEGIN-COMPUTE-BONUS.
053700     COMPUTE WS-YEAR-BONUS ROUNDED =
053800         WS-BONUS-FIXED +
053900         (WS-BASE-SALARY * WS-BONUS-PCT / CTE-100)
054000 
054100     IF WS-YEAR = CTE-01
054200         ADD WS-SIGNING-BONUS TO WS-YEAR-BONUS
054300     END-IF.
054400 222000-END-COMPUTE-BONUS.
054500     EXIT.
054600 
054700*--------------------------------------------------
054800*  230000  EQUITY = SUM OVER GRANTS OF (VESTED VALUE
054900*          AT YEAR-Y DATE + REFRESH-GRANT VALUE).
055000*          DUPLICATES THE VESTING RULES CARRIED IN
055100*          VESTSCHD (THIS SHOP DOES NOT SHARE CODE
055200*          BETWEEN PROGRAMS VIA COPY OR CALL).
055300*--------------------------------------------------
055400 230000-BEGIN-COMPUTE-EQUITY.
055500     MOVE ZERO TO WS-YEAR-EQUITY
055600 
055700     IF WS-GRANT-COUNT IS GREATER THAN ZERO
055800         PERFORM 231000-BEGIN-ADD-ONE-GRANT
055900            THRU 231000-END-ADD-ONE-GRANT
056000           VARYING IDX-GRANT FROM CTE-01 BY CTE-01
056100             UNTIL IDX-GRANT IS GREATER THAN WS-GRANT-COUNT
056200     END-IF.
056300 230000-END-COMPUTE-EQUITY.
056400     EXIT.
056500 
056600 231000-BEGIN-ADD-ONE-GRANT.
056700*    EVALUATION DATE FOR YEAR Y = GRANT START DATE
056800*    WITH YEAR ADVANCED BY (Y - 1).
056900     COMPUTE WS-EVAL-YYYY =
057000         WS-GRANT-YYYY (IDX-GRANT) + WS-YEAR - CTE-01
057100 
057200     COMPUTE WS-MONTHS-ELAPSED =
057300         (WS-EVAL-YYYY - WS-GRANT-YYYY (IDX-GRANT)) * CTE-12
057400 
057500     PERFORM 310000-BEGIN-VESTED-AMOUNT
057600        THRU 310000-END-VESTED-AMOUNT
057700 
057800     PERFORM 350000-BEGIN-REFRESH-VALUE
057900        THRU 350000-END-REFRESH-VALUE
058000 
058100     ADD WS-VESTED-VALUE   TO WS-YEAR-EQUITY
058200     ADD WS-REFRESH-VALUE  TO WS-YEAR-EQUITY.
058300 231000-END-ADD-ONE-GRANT.
058400     EXIT.
058500 
058600*--------------------------------------------------
058700*  310000  VESTED AMOUNT - CLIFF, FREQUENCY
058800*          ROUNDING, THEN GROWTH.
058900*--------------------------------------------------
059000 310000-BEGIN-VESTED-AMOUNT.
059100     MOVE ZERO TO WS-VESTED-VALUE
059200 
059300     IF WS-MONTHS-ELAPSED IS LESS THAN
059400             WS-CLIFF-MONTHS (IDX-GRANT)
059500         GO TO 310000-END-VESTED-AMOUNT
059600     END-IF
059700 
059800     IF WS-MONTHS-ELAPSED >= WS-DURATION-MONTHS (IDX-GRANT)
059900         MOVE 1 TO WS-RAW-PCT
060000     ELSE
060100         COMPUTE WS-RAW-PCT =
060200             WS-MONTHS-ELAPSED /
060300             WS-DURATION-MONTHS (IDX-GRANT)
060400     END-IF
060500 
060600     PERFORM 320000-BEGIN-FREQUENCY-ROUNDING
060700        THRU 320000-END-FREQUENCY-ROUNDING
060800 
060900     COMPUTE WS-VESTED-VALUE ROUNDED =
061000         WS-GRANT-VALUE (IDX-GRANT) * WS-ROUNDED-PCT
061100 
061200     IF WS-GROWTH-RATE (IDX-GRANT) IS GREATER THAN ZERO
061300         PERFORM 330000-BEGIN-APPLY-GROWTH
061400            THRU 330000-END-APPLY-GROWTH
061500     END-IF
061600 
061700     IF WS-VESTED-VALUE IS LESS THAN ZERO
061800         MOVE ZERO TO WS-VESTED-VALUE
061900     END-IF.
062000 310000-END-VESTED-AMOUNT.
062100     EXIT.
062200 
062300*--------------------------------------------------
062400*  320000  FREQUENCY ROUNDING - TRUNCATE TO THE
062500*          NEAREST VESTING BUCKET (MONTHLY = NO
062600*          ROUNDING, QUARTERLY = 3-MONTH BUCKETS,
062700*          ANNUALLY = 12-MONTH BUCKETS).
062800*--------------------------------------------------
062900 320000-BEGIN-FREQUENCY-ROUNDING.
063000     MOVE WS-RAW-PCT TO WS-ROUNDED-PCT
063100 
063200     IF WS-FREQUENCY (IDX-GRANT) = "QUARTERLY"
063300         COMPUTE WS-BUCKET-SIZE =
063400             WS-DURATION-MONTHS (IDX-GRANT) / 3
063500         COMPUTE WS-BUCKET-COUNT =
063600             WS-RAW-PCT * WS-BUCKET-SIZE
063700         COMPUTE WS-BUCKET-COUNT-INT =
063800             WS-BUCKET-COUNT
063900         MOVE WS-BUCKET-COUNT-INT TO WS-BUCKET-COUNT
064000         COMPUTE WS-ROUNDED-PCT =
064100             WS-BUCKET-COUNT / WS-BUCKET-SIZE
064200     END-IF
064300 
064400     IF WS-FREQUENCY (IDX-GRANT) = "ANNUALLY"
064500         COMPUTE WS-BUCKET-SIZE =
064600             WS-DURATION-MONTHS (IDX-GRANT) / 12
064700         COMPUTE WS-BUCKET-COUNT =
064800             WS-RAW-PCT * WS-BUCKET-SIZE
064900         COMPUTE WS-BUCKET-COUNT-INT =
065000             WS-BUCKET-COUNT
065100         MOVE WS-BUCKET-COUNT-INT TO WS-BUCKET-COUNT
065200         COMPUTE WS-ROUNDED-PCT =
065300             WS-BUCKET-COUNT / WS-BUCKET-SIZE
065400     END-IF.
065500 320000-END-FREQUENCY-ROUNDING.
065600     EXIT.
065700 
065800*--------------------------------------------------
065900*  330000  GROWTH - VESTED = VESTED * (1+G) ** (M/12)
066000*          WHERE M IS MONTHS SINCE GRANT START.
066100*--------------------------------------------------
066200 330000-BEGIN-APPLY-GROWTH.
066300     COMPUTE WS-GROWTH-YEARS =
066400         WS-MONTHS-ELAPSED / CTE-12
066500 
066600     COMPUTE WS-GROWTH-FACTOR =
066700         (1 + WS-GROWTH-RATE (IDX-GRANT)) **
066800         WS-GROWTH-YEARS
066900 
067000     COMPUTE WS-VESTED-VALUE ROUNDED =
067100         WS-VESTED-VALUE * WS-GROWTH-FACTOR.
067200 330000-END-APPLY-GROWTH.
067300     EXIT.
067400 
067500*--------------------------------------------------
067600*  350000  REFRESH GRANT VALUE - ZERO BEFORE YEAR 2
067700*          OR WHEN THE RATE IS NOT POSITIVE.
067800*--------------------------------------------------
067900 350000-BEGIN-REFRESH-VALUE.
068000     MOVE ZERO TO WS-REFRESH-VALUE
068100 
068200     IF WS-YEAR IS GREATER THAN CTE-01
068300         AND WS-REFRESH-RATE (IDX-GRANT) IS GREATER THAN ZERO
068400         COMPUTE WS-REFRESH-VALUE ROUNDED =
068500             WS-GRANT-VALUE (IDX-GRANT) *
068600             WS-REFRESH-RATE (IDX-GRANT) / CTE-100
068700 
068800         IF WS-GROWTH-RATE (IDX-GRANT) IS GREATER THAN ZERO
068900             COMPUTE WS-GROWTH-YEARS =
069000                 WS-MONTHS-ELAPSED / CTE-12
069100             COMPUTE WS-GROWTH-FACTOR =
069200                 (1 + WS-GROWTH-RATE (IDX-GRANT)) **
069300                 WS-GROWTH-YEARS
069400             COMPUTE WS-REFRESH-VALUE ROUNDED =
069500                 WS-REFRESH-VALUE * WS-GROWTH-FACTOR
069600         END-IF
069700     END-IF.
069800 350000-END-REFRESH-VALUE.
069900     EXIT.
070000 
070100*--------------------------------------------------
070200*  250000  PER-OFFER METRICS - TOTAL VALUE, CAGR,
070300*          BREAKDOWN PERCENTAGES, BLOCK FOOTERS.
070400*--------------------------------------------------
070500 250000-BEGIN-OFFER-METRICS.
070600     COMPUTE WS-TOTAL-VALUE =
070700         WS-SUM-BASE + WS-SUM-BONUS + WS-SUM-EQUITY
070800 
070900     IF WS-HORIZON IS LESS THAN CTE-02
071000         OR WS-FIRST-YEAR-TOTAL IS LESS THAN
071100            OR EQUAL TO ZERO
071200         MOVE ZERO TO WS-CAGR
071300     ELSE
071400         COMPUTE WS-POWER-IDX = WS-HORIZON - CTE-01
071500         COMPUTE WS-CAGR ROUNDED =
071600             (WS-LAST-YEAR-TOTAL / WS-FIRST-YEAR-TOTAL) **
071700             (1 / WS-POWER-IDX) - 1
071800     END-IF
071900 
072000     IF WS-TOTAL-VALUE IS LESS THAN OR EQUAL TO ZERO
072100         MOVE ZERO TO WS-PCT-BASE WS-PCT-BONUS WS-PCT-EQUITY
072200     ELSE
072300         COMPUTE WS-PCT-BASE ROUNDED =
072400             WS-SUM-BASE / WS-TOTAL-VALUE * CTE-100
072500         COMPUTE WS-PCT-BONUS ROUNDED =
072600             WS-SUM-BONUS / WS-TOTAL-VALUE * CTE-100
072700         COMPUTE WS-PCT-EQUITY ROUNDED =
072800             WS-SUM-EQUITY / WS-TOTAL-VALUE * CTE-100
072900     END-IF
073000 
073100     MOVE WS-HORIZON    TO FBF-HORIZON
073200     MOVE WS-TOTAL-VALUE TO FBF-TOTAL
073300     WRITE REPORT-LINE FROM WS-BLOCK-FOOTER-1
073400 
073500     MOVE WS-PCT-BASE   TO FBF-PCT-BASE
073600     MOVE WS-PCT-BONUS  TO FBF-PCT-BONUS
073700     MOVE WS-PCT-EQUITY TO FBF-PCT-EQUITY
073800     MOVE WS-CAGR       TO FBF-CAGR
073900     WRITE REPORT-LINE FROM WS-BLOCK-FOOTER-2.
074000 250000-END-OFFER-METRICS.
074100     EXIT.
074200 
074300*--------------------------------------------------
074400*  900000  GRAND FOOTER AND CLOSE.
074500*--------------------------------------------------
074600 900000-BEGIN-WRAP-UP.
074700     MOVE WS-OFFER-COUNT TO GF-OFFER-COUNT
074800     WRITE REPORT-LINE FROM WS-GRAND-FOOTER
074900 
075000     CLOSE OFFERS-FILE
075100     CLOSE PROJECTION-FILE
075200     CLOSE REPORT-FILE.
075300 900000-END-WRAP-UP.
075400     EXIT.
